000100******************************************************************00000100
000200*    RUNLCPY  --  MIGRATION RUN LOG PRINT LINE                   *00000200
000300*    MEMBER:   RUNLCPY                                           *00000300
000400*    LENGTH:   132 BYTES, FIXED, LINE SEQUENTIAL, APPEND ONLY    *00000400
000500*    USED BY:  CUSFULL, CUSINCR, CUSTLOAD, CUSPROF               *00000500
000600*                                                                *00000600
000700*    FORMAT:   YYYY-MM-DD-HH.MM.SS - LEVEL - MESSAGE             *00000700
000800*    SAME FILE IS OPENED EXTEND BY EACH OF THE FOUR JOBS SO ALL  *00000800
000900*    FOUR RUN HISTORIES LAND IN ONE SHARED LOG.                  *00000900
001000******************************************************************00001000
001100 01  RUNL-REC.                                                   00001100
001200     05  RUNL-TIMESTAMP          PIC X(19).                      00001200
001300     05  FILLER                  PIC X(03)  VALUE ' - '.         00001300
001400     05  RUNL-LEVEL              PIC X(05).                      00001400
001500     05  FILLER                  PIC X(03)  VALUE ' - '.         00001500
001600     05  RUNL-MESSAGE            PIC X(102).                     00001600
