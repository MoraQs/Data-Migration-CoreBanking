000100******************************************************************00000100
000200*    TGPRCPY  --  TARGET CUSTOMER PROFILE RECORD                 *00000200
000300*    MEMBER:   TGPRCPY                                           *00000300
000400*    LENGTH:   600 BYTES, FIXED, LINE SEQUENTIAL, TRUNC-RELOAD   *00000400
000500*    USED BY:  CUSPROF                                           *00000500
000600*                                                                *00000600
000700*    TGPRF-DATA HOLDS THE ORDERED {"FIELD":"VALUE",...} DOCUMENT *00000700
000800*    BUILT BY 9020-BUILD-FIELD, CALLED FROM 2100-MAP-INDIVIDUAL  *00000800
000850*    AND 2150-MAP-CORPORATE, FIELD BY FIELD PER THE FIELD LISTS  *00000850
000900*    IN CUSPROF WORKING-STORAGE.                                 *00000900
000950*                                                                *00000950
000960*    CUSPROF BUFFERS INDIVIDUALS AND CORPORATES SEPARATELY SO    *00000960
000970*    THE TRUNC-RELOAD COMES OUT WITH ALL INDIVIDUALS FIRST --    *00000970
000980*    CODE ==:TAG:== ON THE 01 LETS THE SAME MEMBER BE COPIED     *00000990
000985*    INTO ALL THREE FDs (WORK FILES AND THE TARGET ITSELF).      *00000985
001000******************************************************************00001000
001100 01  :TAG:-REC.                                                  00001100
001200     05  TGPRF-ID                PIC X(36).                      00001200
001300*        1:1 WITH TGCUS-ID -- BLANK WHEN NO XREF MATCH.           00001300
001400     05  TGPRF-CUSTOMER-ID       PIC X(36).                      00001400
001500     05  TGPRF-TYPE              PIC X(10).                      00001500
001600     05  TGPRF-DATA              PIC X(476).                     00001600
001700     05  TGPRF-CREATED-AT        PIC X(19).                      00001700
001800     05  TGPRF-UPDATED-AT        PIC X(19).                      00001800
001850     05  FILLER                  PIC X(04).                      00001850
