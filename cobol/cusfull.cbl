000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF EFZ CORE CONVERSION GROUP    * 00000200
000300* ALL RIGHTS RESERVED                                           * 00000300
000400****************************************************************  00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID. CUSFULL.                                             00000600
000700 AUTHOR.         D. STOUT.                                        00000700
000800 INSTALLATION.   EFZ CORE CONVERSION GROUP.                       00000800
000900 DATE-WRITTEN.   06/14/1988.                                      00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.       NON-CONFIDENTIAL.                                00001100
001200*                                                                 00001200
001300****************************************************************  00001300
001400*    CHANGE LOG                                                *  00001400
001500*    ----------                                                *  00001500
001600* 061488 DST  INITIAL VERSION - FULL EXTRACT OF EFZ-CUSTOMERS   * 00001600
001700*              INTO THE STAGING CUSTOMER FILE.  REPLACE, NOT    * 00001700
001800*              APPEND - STAGING IS RECREATED EACH RUN.          * 00001800
001900* 091289 DST  ADDED READ/WRITE COUNT BALANCE CHECK BEFORE       * 00001900
002000*              LOGGING SUCCESS - REQUEST #4417.                  *00002000
002100* 042293 RJH  RUN LOG NOW OPENED EXTEND SO ALL FOUR CONVERSION  * 00002100
002200*              JOBS SHARE ONE HISTORY FILE - REQUEST #5536.      *00002200
002300* 112697 CDW  CORRECTED CURRENT-TIME HUNDREDTHS FIELD WIDTH.    * 00002300
002400* 021799 MKT  Y2K - CURRENT-YEAR NOW CARRIED AS 4 DIGITS IN THE * 00002400
002500*              RUN LOG TIMESTAMP - REQUEST #6091.                *00002500
002600* 081502 RJH  FS-STGCUST STATUS '30' (PERMANENT ERROR) NOW      * 00002600
002700*              ABORTS THE RUN INSTEAD OF LOOPING - REQUEST #7203* 00002700
002800*                                                                 00002800
002900****************************************************************  00002900
003000*REMARKS.                                                         00003000
003100*    FULLLOAD JOB.  READS THE EFZ-CUSTOMERS LEGACY EXTRACT FROM   00003100
003200*    END TO END AND WRITES EVERY RECORD, UNCHANGED, TO A NEW      00003200
003300*    COPY OF THE STAGING CUSTOMER FILE.  THE PRIOR CONTENTS OF    00003300
003400*    STAGING ARE DISCARDED - THIS IS A REPLACE, NOT AN APPEND.    00003400
003500*    RECORDS READ AND RECORDS WRITTEN MUST BALANCE OR THE RUN     00003500
003600*    IS LOGGED AS FAILED.                                         00003600
003700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||  00003700
003800 ENVIRONMENT DIVISION.                                            00003800
003900 CONFIGURATION SECTION.                                           00003900
004000 SOURCE-COMPUTER. IBM-370.                                        00004000
004100 OBJECT-COMPUTER. IBM-370.                                        00004100
004200 SPECIAL-NAMES.                                                   00004200
004300     C01 IS TOP-OF-FORM.                                          00004300
004400 INPUT-OUTPUT SECTION.                                            00004400
004500 FILE-CONTROL.                                                    00004500
004600                                                                  00004600
004700     SELECT ENTLEGCY  ASSIGN TO EFZCUST                           00004700
004800            ACCESS IS SEQUENTIAL                                  00004800
004900            FILE STATUS IS FS-ENTLEGCY.                           00004900
005000                                                                  00005000
005100     SELECT STGCUST   ASSIGN TO STGCUST                           00005100
005200            ACCESS IS SEQUENTIAL                                  00005200
005300            FILE STATUS IS FS-STGCUST.                            00005300
005400                                                                  00005400
005500     SELECT RUNLOG    ASSIGN TO RUNLOG                            00005500
005600            ACCESS IS SEQUENTIAL                                  00005600
005700            FILE STATUS IS FS-RUNLOG.                             00005700
005800                                                                  00005800
005900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||  00005900
006000 DATA DIVISION.                                                   00006000
006100 FILE SECTION.                                                    00006100
006200                                                                  00006200
006300 FD  ENTLEGCY                                                     00006300
006400     RECORDING MODE IS F                                          00006400
006500     BLOCK CONTAINS 0 RECORDS.                                    00006500
006600     COPY CUSTCPY REPLACING ==:TAG:== BY ==LEG==.                 00006600
006700                                                                  00006700
006800 FD  STGCUST                                                      00006800
006900     RECORDING MODE IS F                                          00006900
007000     BLOCK CONTAINS 0 RECORDS.                                    00007000
007100     COPY CUSTCPY REPLACING ==:TAG:== BY ==STG==.                 00007100
007200                                                                  00007200
007300 FD  RUNLOG                                                       00007300
007400     RECORDING MODE IS F                                          00007400
007500     BLOCK CONTAINS 0 RECORDS.                                    00007500
007600     COPY RUNLCPY.                                                00007600
007700                                                                  00007700
007800****************************************************************  00007800
007900 WORKING-STORAGE SECTION.                                         00007900
008000****************************************************************  00008000
008100 01  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.  00008100
008200                                                                  00008200
008300*---- FILE STATUS -------------------------------------------     00008300
008400 01  WS-FILE-STATUSES.                                            00008400
008500     05  FS-ENTLEGCY             PIC XX  VALUE SPACES.            00008500
008600         88  FS-ENTLEGCY-OK            VALUE '00'.                00008600
008700         88  FS-ENTLEGCY-EOF           VALUE '10'.                00008700
008800     05  FS-STGCUST              PIC XX  VALUE SPACES.            00008800
008900         88  FS-STGCUST-OK             VALUE '00'.                00008900
009000     05  FS-RUNLOG               PIC XX  VALUE SPACES.            00009000
009100         88  FS-RUNLOG-OK              VALUE '00'.                00009100
009200                                                                  00009200
009300*---- CONTROL SWITCHES --------------------------------------     00009300
009400 01  WS-SWITCHES.                                                 00009400
009500     05  WS-LEGACY-EOF-SW        PIC X   VALUE 'N'.               00009500
009600         88  LEGACY-EOF                VALUE 'Y'.                 00009600
009700     05  WS-ABORT-SW             PIC X   VALUE 'N'.               00009700
009800         88  RUN-ABORTED                VALUE 'Y'.                00009800
009900                                                                  00009900
010000*---- COUNTERS - ALL COMP PER SHOP STANDARD -------------------   00010000
010100 01  WS-COUNTERS COMP.                                            00010100
010200     05  WS-CNT-READ             PIC 9(7)  VALUE 0.               00010200
010300     05  WS-CNT-WRITTEN          PIC 9(7)  VALUE 0.               00010300
010400 01  WS-SUB-EDIT                 PIC ZZZZZZ9.                     00010400
010500                                                                  00010500
010600*---- SYSTEM DATE / TIME -------------------------------------    00010600
010700 01  WS-CUR-DATE-N               PIC 9(8).                        00010700
010800 01  WS-CUR-DATE REDEFINES WS-CUR-DATE-N.                         00010800
010900     05  WS-CUR-YYYY             PIC 9(4).                        00010900
011000     05  WS-CUR-MM               PIC 9(2).                        00011000
011100     05  WS-CUR-DD               PIC 9(2).                        00011100
011200                                                                  00011200
011300 01  WS-CUR-TIME-N               PIC 9(8).                        00011300
011400 01  WS-CUR-TIME REDEFINES WS-CUR-TIME-N.                         00011400
011500     05  WS-CUR-HH               PIC 9(2).                        00011500
011600     05  WS-CUR-MIN              PIC 9(2).                        00011600
011700     05  WS-CUR-SS               PIC 9(2).                        00011700
011800     05  WS-CUR-HS               PIC 9(2).                        00011800
011900                                                                  00011900
012000*---- RETURN CODE DIAGNOSTIC VIEW --------------------------      00012000
012100 01  ABEND-TEST                  PIC X(2).                        00012100
012200 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.          00012200
012300                                                                  00012300
012400*---- LOG LINE BUILD AREA -----------------------------------     00012400
012500 01  WS-LOG-AREA.                                                 00012500
012600     05  WS-LOG-LEVEL            PIC X(5)   VALUE SPACES.         00012600
012700     05  WS-LOG-MESSAGE          PIC X(102) VALUE SPACES.         00012700
012800                                                                  00012800
012900 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.  00012900
013000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||   00013000
013100 PROCEDURE DIVISION.                                              00013100
013200                                                                  00013200
013300 000-MAIN.                                                        00013300
013400                                                                  00013400
013500     PERFORM 1000-OPEN-FILES      THRU 1000-EXIT                  00013500
013600     PERFORM 2000-PROCESS-LEGACY  THRU 2000-EXIT                  00013600
013700             UNTIL LEGACY-EOF OR RUN-ABORTED                      00013700
013800     PERFORM 3000-FINISH-RUN      THRU 3000-EXIT                  00013800
013900                                                                  00013900
014000     GOBACK.                                                      00014000
014100                                                                  00014100
014200*----  OPEN FILES, LOG START, PRIME THE READ  -----------------   00014200
014300 1000-OPEN-FILES.                                                 00014300
014400                                                                  00014400
014500     ACCEPT WS-CUR-DATE-N FROM DATE YYYYMMDD                      00014500
014600     ACCEPT WS-CUR-TIME-N FROM TIME                               00014600
014700                                                                  00014700
014800     OPEN INPUT  ENTLEGCY                                         00014800
014900     IF NOT FS-ENTLEGCY-OK                                        00014900
015000        DISPLAY '* ERROR OPENING ENTLEGCY, FS= ' FS-ENTLEGCY      00015000
015100        MOVE 16 TO RETURN-CODE                                    00015100
015200        SET RUN-ABORTED TO TRUE                                   00015200
015300     END-IF                                                       00015300
015400                                                                  00015400
015500     OPEN OUTPUT STGCUST                                          00015500
015600     IF NOT FS-STGCUST-OK                                         00015600
015700        DISPLAY '* ERROR OPENING STGCUST, FS= ' FS-STGCUST        00015700
015800        MOVE 16 TO RETURN-CODE                                    00015800
015900        SET RUN-ABORTED TO TRUE                                   00015900
016000     END-IF                                                       00016000
016100                                                                  00016100
016200     OPEN EXTEND RUNLOG                                           00016200
016300     IF NOT FS-RUNLOG-OK                                          00016300
016400        DISPLAY '* ERROR OPENING RUNLOG, FS= ' FS-RUNLOG          00016400
016500        MOVE 16 TO RETURN-CODE                                    00016500
016600        SET RUN-ABORTED TO TRUE                                   00016600
016700     END-IF                                                       00016700
016800                                                                  00016800
016900     IF RUN-ABORTED                                               00016900
017000        NEXT SENTENCE                                             00017000
017100     ELSE                                                         00017100
017200        MOVE 'INFO' TO WS-LOG-LEVEL                               00017200
017300        MOVE 'CUSFULL - FULL LOAD STARTED' TO WS-LOG-MESSAGE      00017300
017400        PERFORM 8000-WRITE-LOG-LINE THRU 8000-EXIT                00017400
017500        PERFORM 2100-READ-LEGACY THRU 2100-EXIT                   00017500
017600     END-IF.                                                      00017600
017700                                                                  00017700
017800 1000-EXIT. EXIT.                                                 00017800
017900                                                                  00017900
018000*----  COPY ONE RECORD, THEN READ THE NEXT  --------------------  00018000
018100 2000-PROCESS-LEGACY.                                             00018100
018200                                                                  00018200
018300     PERFORM 2200-WRITE-STAGE THRU 2200-EXIT                      00018300
018400     PERFORM 2100-READ-LEGACY  THRU 2100-EXIT.                    00018400
018500                                                                  00018500
018600 2000-EXIT. EXIT.                                                 00018600
018700                                                                  00018700
018800*----  READ THE LEGACY EXTRACT  -------------------------------   00018800
018900 2100-READ-LEGACY.                                                00018900
019000                                                                  00019000
019100     READ ENTLEGCY                                                00019100
019200       AT END SET LEGACY-EOF TO TRUE                              00019200
019300     END-READ                                                     00019300
019400                                                                  00019400
019500     EVALUATE TRUE                                                00019500
019600        WHEN LEGACY-EOF                                           00019600
019700           CONTINUE                                               00019700
019800        WHEN FS-ENTLEGCY-OK                                       00019800
019900           ADD 1 TO WS-CNT-READ                                   00019900
020000        WHEN OTHER                                                00020000
020100           DISPLAY '* ERROR READING ENTLEGCY, FS= ' FS-ENTLEGCY   00020100
020200           MOVE 16 TO RETURN-CODE                                 00020200
020300           SET RUN-ABORTED TO TRUE                                00020300
020400     END-EVALUATE.                                                00020400
020500                                                                  00020500
020600 2100-EXIT. EXIT.                                                 00020600
020700                                                                  00020700
020800*----  WRITE THE SAME RECORD, UNCHANGED, TO STAGING  -----------  00020800
020900 2200-WRITE-STAGE.                                                00020900
021000                                                                  00021000
021100     MOVE CORRESPONDING LEG-REC TO STG-REC                        00021100
021200     WRITE STG-REC                                                00021200
021300                                                                  00021300
021400     IF FS-STGCUST-OK                                             00021400
021500        ADD 1 TO WS-CNT-WRITTEN                                   00021500
021600     ELSE                                                         00021600
021700        DISPLAY '* ERROR WRITING STGCUST, FS= ' FS-STGCUST        00021700
021800        MOVE 16 TO RETURN-CODE                                    00021800
021900        SET RUN-ABORTED TO TRUE                                   00021900
022000     END-IF.                                                      00022000
022100                                                                  00022100
022200 2200-EXIT. EXIT.                                                 00022200
022300                                                                  00022300
022400*----  BALANCE THE COUNTS, LOG, AND CLOSE  -----------------------00022400
022500 3000-FINISH-RUN.                                                 00022500
022600                                                                  00022600
022700     IF RUN-ABORTED                                               00022700
022800        MOVE 'ERROR' TO WS-LOG-LEVEL                              00022800
022900        MOVE 'CUSFULL - FULL LOAD FAILED' TO WS-LOG-MESSAGE       00022900
023000        PERFORM 8000-WRITE-LOG-LINE THRU 8000-EXIT                00023000
023100     ELSE                                                         00023100
023200        MOVE 'INFO' TO WS-LOG-LEVEL                               00023200
023300        MOVE WS-CNT-READ TO WS-SUB-EDIT                           00023300
023400        STRING 'Extracted records: ' WS-SUB-EDIT                  00023400
023500               DELIMITED BY SIZE INTO WS-LOG-MESSAGE              00023500
023600        PERFORM 8000-WRITE-LOG-LINE THRU 8000-EXIT                00023600
023700        MOVE WS-CNT-WRITTEN TO WS-SUB-EDIT                        00023700
023800        STRING 'Loaded records:    ' WS-SUB-EDIT                  00023800
023900               DELIMITED BY SIZE INTO WS-LOG-MESSAGE              00023900
024000        PERFORM 8000-WRITE-LOG-LINE THRU 8000-EXIT                00024000
024100        IF WS-CNT-READ NOT = WS-CNT-WRITTEN                       00024100
024200           MOVE 'ERROR' TO WS-LOG-LEVEL                           00024200
024300           MOVE 'Read/written counts do not balance' TO           00024300
024400                WS-LOG-MESSAGE                                    00024400
024500           PERFORM 8000-WRITE-LOG-LINE THRU 8000-EXIT             00024500
024600           SET RUN-ABORTED TO TRUE                                00024600
024700        END-IF                                                    00024700
024800     END-IF                                                       00024800
024900                                                                  00024900
025000     IF RUN-ABORTED                                               00025000
025100        MOVE 'ERROR' TO WS-LOG-LEVEL                              00025100
025200        MOVE 'CUSFULL - FULL LOAD FAILED' TO WS-LOG-MESSAGE       00025200
025300        PERFORM 8000-WRITE-LOG-LINE THRU 8000-EXIT                00025300
025400     ELSE                                                         00025400
025500        MOVE 'INFO' TO WS-LOG-LEVEL                               00025500
025600        MOVE 'CUSFULL - FULL LOAD COMPLETED SUCCESSFULLY' TO      00025600
025700             WS-LOG-MESSAGE                                       00025700
025800        PERFORM 8000-WRITE-LOG-LINE THRU 8000-EXIT                00025800
025900     END-IF                                                       00025900
026000                                                                  00026000
026100     CLOSE ENTLEGCY STGCUST RUNLOG.                               00026100
026200                                                                  00026200
026300 3000-EXIT. EXIT.                                                 00026300
026400                                                                  00026400
026500*----  FORMAT AND WRITE ONE RUN LOG LINE  ----------------------- 00026500
026600 8000-WRITE-LOG-LINE.                                             00026600
026700                                                                  00026700
026800     ACCEPT WS-CUR-DATE-N FROM DATE YYYYMMDD                      00026800
026900     ACCEPT WS-CUR-TIME-N FROM TIME                               00026900
027000                                                                  00027000
027100     MOVE SPACES TO RUNL-REC                                      00027100
027200     STRING WS-CUR-YYYY  '-' WS-CUR-MM '-' WS-CUR-DD '-'          00027200
027300            WS-CUR-HH '.' WS-CUR-MIN '.' WS-CUR-SS                00027300
027400            DELIMITED BY SIZE INTO RUNL-TIMESTAMP                 00027400
027500     END-STRING                                                   00027500
027600     MOVE WS-LOG-LEVEL   TO RUNL-LEVEL                            00027600
027700     MOVE WS-LOG-MESSAGE TO RUNL-MESSAGE                          00027700
027800                                                                  00027800
027900     WRITE RUNL-REC                                               00027900
028000     MOVE SPACES TO WS-LOG-MESSAGE.                               00028000
028100                                                                  00028100
028200 8000-EXIT. EXIT.                                                 00028200
