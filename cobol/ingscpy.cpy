000100******************************************************************00000100
000200*    INGSCPY  --  INGESTION CHECKPOINT RECORD                    *00000200
000300*    MEMBER:   INGSCPY                                           *00000300
000400*    LENGTH:   70 BYTES, FIXED, INDEXED (KEYED ON ING-TABLE-NAME)*00000400
000500*    USED BY:  CUSINCR                                           *00000500
000600*                                                                *00000600
000700*    ONE RECORD PER SOURCE TABLE CHECKPOINTED.  TODAY THERE IS   *00000700
000800*    ONLY EVER ONE RECORD -- KEY "efz_customers" -- BUT THE      *00000800
000900*    RECORD IS KEYED, NOT FIXED-POSITION, SO A SECOND SOURCE     *00000900
001000*    TABLE CAN BE ADDED WITHOUT A LAYOUT CHANGE.                 *00001000
001100******************************************************************00001100
001200 01  ING-REC.                                                    00001200
001300     05  ING-TABLE-NAME          PIC X(30).                      00001300
001400     05  ING-LAST-INGESTED-AT    PIC X(19).                      00001400
001500     05  ING-LAST-UPDATED-AT     PIC X(19).                      00001500
001550     05  FILLER                  PIC X(02).                      00001550
