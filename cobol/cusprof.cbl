000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF EFZ CORE CONVERSION GROUP    * 00000200
000300* ALL RIGHTS RESERVED                                           * 00000300
000400****************************************************************  00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.     CUSPROF.                                         00000600
000700 AUTHOR.         M. K. TRAN.                                      00000700
000800 INSTALLATION.   EFZ CORE CONVERSION GROUP.                       00000800
000900 DATE-WRITTEN.   04/22/1994.                                      00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.       NON-CONFIDENTIAL.                                00001100
001200*                                                                 00001200
001300****************************************************************  00001300
001400*    CHANGE LOG                                                *  00001400
001500*    ----------                                                *  00001500
001600* 042294 MKT  INITIAL VERSION - BUILDS THE CUSTOMER PROFILE      *00001600
001700*              DOCUMENT FOR EACH STAGING ROW, SPLIT BY CUST-TYPE *00001700
001800*              INTO THE INDIVIDUAL AND SME FIELD SETS.           *00001800
001900* 081595 RJH  ADDED THE TWO SCRATCH WORK FILES SO THE TARGET     *00001900
002000*              PROFILE FILE COMES OUT WITH ALL INDIVIDUALS       *00002000
002100*              AHEAD OF ALL SME ROWS - REQUEST #5834.            *00002100
002200* 021799 MKT  Y2K - RUN LOG TIMESTAMP NOW CARRIES A 4 DIGIT      *00002200
002300*              YEAR - REQUEST #6091.                             *00002300
002400* 110200 CDW  ROWS WITH A CUST-TYPE OTHER THAN INDIVIDUAL/SME    *00002400
002500*              ARE NOW DROPPED AND COUNTED INSTEAD OF ABENDING   *00002500
002600*              THE RUN - REQUEST #6918.                          *00002600
002700* 051203 RJH  PROFILE ID NOW LEFT BLANK, NOT ZEROES, WHEN THE    *00002700
002800*              STAGING ROW HAS NO XREF MATCH - REQUEST #7511.    *00002800
002900* 031608 CDW  PARAGRAPH NAMES BROUGHT IN LINE WITH THE CALCCOST  *00002900
003000*              NUMBERED-RTN/EXIT CONVENTION - REQUEST #8401.     *00003000
003100*                                                                 00003100
003200****************************************************************  00003200
003300*REMARKS.                                                         00003300
003400*    PROFLOAD JOB.  EACH STAGING ROW BECOMES ONE CUSTOMER         00003400
003500*    PROFILE ROW HOLDING AN ORDERED {"FIELD":"VALUE",...}         00003500
003600*    DOCUMENT IN TGPRF-DATA.  THE FIELD SET DEPENDS ON WHETHER    00003600
003700*    THE ROW IS AN INDIVIDUAL OR AN SME - ANYTHING ELSE IS        00003700
003800*    DROPPED AND COUNTED.  THE PROFILE ID COMES FROM THE SAME     00003800
003900*    XREF JOIN CUSTLOAD USES FOR THE CUSTOMER MASTER.             00003900
004000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||  00004000
004100 ENVIRONMENT DIVISION.                                            00004100
004200 CONFIGURATION SECTION.                                           00004200
004300 SOURCE-COMPUTER. IBM-390.                                        00004300
004400 OBJECT-COMPUTER. IBM-390.                                        00004400
004500 SPECIAL-NAMES.                                                   00004500
004600     C01 IS TOP-OF-FORM.                                          00004600
004700 INPUT-OUTPUT SECTION.                                            00004700
004800 FILE-CONTROL.                                                    00004800
004900                                                                  00004900
005000     SELECT XREFFIL   ASSIGN TO XREFFIL                           00005000
005100            ACCESS IS SEQUENTIAL                                  00005100
005200            FILE STATUS IS FS-XREFFIL.                            00005200
005300                                                                  00005300
005400     SELECT STGCUST   ASSIGN TO STGCUST                           00005400
005500            ACCESS IS SEQUENTIAL                                  00005500
005600            FILE STATUS IS FS-STGCUST.                            00005600
005700                                                                  00005700
005800     SELECT WRKIND    ASSIGN TO WRKIND                            00005800
005900            ACCESS IS SEQUENTIAL                                  00005900
006000            FILE STATUS IS FS-WRKIND.                             00006000
006100                                                                  00006100
006200     SELECT WRKCRP    ASSIGN TO WRKCRP                            00006200
006300            ACCESS IS SEQUENTIAL                                  00006300
006400            FILE STATUS IS FS-WRKCRP.                             00006400
006500                                                                  00006500
006600     SELECT TGPROF    ASSIGN TO TGPROF                            00006600
006700            ACCESS IS SEQUENTIAL                                  00006700
006800            FILE STATUS IS FS-TGPROF.                             00006800
006900                                                                  00006900
007000     SELECT RUNLOG    ASSIGN TO RUNLOG                            00007000
007100            ACCESS IS SEQUENTIAL                                  00007100
007200            FILE STATUS IS FS-RUNLOG.                             00007200
007300                                                                  00007300
007400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||  00007400
007500 DATA DIVISION.                                                   00007500
007600 FILE SECTION.                                                    00007600
007700                                                                  00007700
007800 FD  XREFFIL                                                      00007800
007900     RECORDING MODE IS F                                          00007900
008000     BLOCK CONTAINS 0 RECORDS.                                    00008000
008100     COPY XREFCPY.                                                00008100
008200                                                                  00008200
008300 FD  STGCUST                                                      00008300
008400     RECORDING MODE IS F                                          00008400
008500     BLOCK CONTAINS 0 RECORDS.                                    00008500
008600     COPY CUSTCPY REPLACING ==:TAG:== BY ==STG==.                 00008600
008700                                                                  00008700
008800 FD  WRKIND                                                       00008800
008900     RECORDING MODE IS F                                          00008900
009000     BLOCK CONTAINS 0 RECORDS.                                    00009000
009100     COPY TGPRCPY REPLACING ==:TAG:== BY ==IND==.                 00009100
009200                                                                  00009200
009300 FD  WRKCRP                                                       00009300
009400     RECORDING MODE IS F                                          00009400
009500     BLOCK CONTAINS 0 RECORDS.                                    00009500
009600     COPY TGPRCPY REPLACING ==:TAG:== BY ==CRP==.                 00009600
009700                                                                  00009700
009800 FD  TGPROF                                                       00009800
009900     RECORDING MODE IS F                                          00009900
010000     BLOCK CONTAINS 0 RECORDS.                                    00010000
010100     COPY TGPRCPY REPLACING ==:TAG:== BY ==TGP==.                 00010100
010200                                                                  00010200
010300 FD  RUNLOG                                                       00010300
010400     RECORDING MODE IS F                                          00010400
010500     BLOCK CONTAINS 0 RECORDS.                                    00010500
010600     COPY RUNLCPY.                                                00010600
010700                                                                  00010700
010800****************************************************************  00010800
010900 WORKING-STORAGE SECTION.                                         00010900
011000****************************************************************  00011000
011100 01  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.  00011100
011200                                                                  00011200
011300*---- FILE STATUS -------------------------------------------     00011300
011400 01  WS-FILE-STATUSES.                                            00011400
011500     05  FS-XREFFIL              PIC XX  VALUE SPACES.            00011500
011600         88  FS-XREFFIL-OK             VALUE '00'.                00011600
011700         88  FS-XREFFIL-EOF            VALUE '10'.                00011700
011800     05  FS-STGCUST              PIC XX  VALUE SPACES.            00011800
011900         88  FS-STGCUST-OK             VALUE '00'.                00011900
012000         88  FS-STGCUST-EOF            VALUE '10'.                00012000
012100     05  FS-WRKIND               PIC XX  VALUE SPACES.            00012100
012200         88  FS-WRKIND-OK              VALUE '00'.                00012200
012300         88  FS-WRKIND-EOF             VALUE '10'.                00012300
012400     05  FS-WRKCRP               PIC XX  VALUE SPACES.            00012400
012500         88  FS-WRKCRP-OK              VALUE '00'.                00012500
012600         88  FS-WRKCRP-EOF             VALUE '10'.                00012600
012700     05  FS-TGPROF               PIC XX  VALUE SPACES.            00012700
012800         88  FS-TGPROF-OK              VALUE '00'.                00012800
012900     05  FS-RUNLOG               PIC XX  VALUE SPACES.            00012900
013000         88  FS-RUNLOG-OK              VALUE '00'.                00013000
013100                                                                  00013100
013200*---- CONTROL SWITCHES --------------------------------------     00013200
013300 01  WS-SWITCHES.                                                 00013300
013400     05  WS-XREF-EOF-SW          PIC X   VALUE 'N'.               00013400
013500         88  XREF-EOF                   VALUE 'Y'.                00013500
013600     05  WS-STAGE-EOF-SW         PIC X   VALUE 'N'.               00013600
013700         88  STAGE-EOF                  VALUE 'Y'.                00013700
013800     05  WS-WRKIND-EOF-SW        PIC X   VALUE 'N'.               00013800
013900         88  WRKIND-EOF                 VALUE 'Y'.                00013900
014000     05  WS-WRKCRP-EOF-SW        PIC X   VALUE 'N'.               00014000
014100         88  WRKCRP-EOF                 VALUE 'Y'.                00014100
014200     05  WS-ABORT-SW             PIC X   VALUE 'N'.               00014200
014300         88  RUN-ABORTED                VALUE 'Y'.                00014300
014400     05  WS-MATCH-SW             PIC X   VALUE 'N'.               00014400
014500         88  XREF-MATCHED               VALUE 'Y'.                00014500
014600                                                                  00014600
014700*---- COUNTERS - ALL COMP PER SHOP STANDARD -------------------   00014700
014800 01  WS-COUNTERS COMP.                                            00014800
014900     05  WS-CNT-READ             PIC 9(7)  VALUE 0.               00014900
015000     05  WS-CNT-INDIVIDUAL       PIC 9(7)  VALUE 0.               00015000
015100     05  WS-CNT-CORPORATE        PIC 9(7)  VALUE 0.               00015100
015200     05  WS-CNT-DROPPED          PIC 9(7)  VALUE 0.               00015200
015300     05  WS-CNT-WRITTEN          PIC 9(7)  VALUE 0.               00015300
015400     05  WS-DOC-PTR              PIC 9(4)  VALUE 1.               00015400
015500     05  WS-TRIM-LEN             PIC 9(3)  VALUE 0.               00015500
015600 01  WS-SUB-EDIT                 PIC ZZZZZZ9.                     00015600
015700                                                                  00015700
015800*---- GENERIC TRAILING-SPACE TRIM WORK AREA  -------------------  00015800
015900 01  WS-TRIM-FIELD               PIC X(50) VALUE SPACES.          00015900
016000                                                                  00016000
016100*---- PROFILE DOCUMENT BUILD AREA - SEE 9020-BUILD-FIELD -----    00016100
016200 01  WS-DOC-BUILD                PIC X(476) VALUE SPACES.         00016200
016300 01  WS-JSON-PREFIX              PIC X(24) VALUE SPACES.          00016300
016400 01  WS-JSON-SUFFIX              PIC X(02) VALUE SPACES.          00016400
016500                                                                  00016500
016600*---- PER-ROW PROFILE ID, JOINED FROM XREF SAME AS CUSTLOAD  --   00016600
016700 01  WS-PROFILE-ID               PIC X(36) VALUE SPACES.          00016700
016800                                                                  00016800
016900*---- DEFAULT LITERAL VALUES -----------------------------------  00016900
017000 01  WS-DEFAULT-NATIONALITY      PIC X(20) VALUE 'Nigerian'.      00017000
017100 01  WS-DEFAULT-INDUSTRY         PIC X(20) VALUE 'Unknown'.       00017100
017200                                                                  00017200
017300*---- SYSTEM DATE / TIME -------------------------------------    00017300
017400 01  WS-CUR-DATE-N               PIC 9(8).                        00017400
017500 01  WS-CUR-DATE REDEFINES WS-CUR-DATE-N.                         00017500
017600     05  WS-CUR-YYYY             PIC 9(4).                        00017600
017700     05  WS-CUR-MM               PIC 9(2).                        00017700
017800     05  WS-CUR-DD               PIC 9(2).                        00017800
017900                                                                  00017900
018000 01  WS-CUR-TIME-N               PIC 9(8).                        00018000
018100 01  WS-CUR-TIME REDEFINES WS-CUR-TIME-N.                         00018100
018200     05  WS-CUR-HH               PIC 9(2).                        00018200
018300     05  WS-CUR-MIN              PIC 9(2).                        00018300
018400     05  WS-CUR-SS               PIC 9(2).                        00018400
018500     05  WS-CUR-HS               PIC 9(2).                        00018500
018600                                                                  00018600
018700*---- RETURN CODE DIAGNOSTIC VIEW --------------------------      00018700
018800 01  ABEND-TEST                  PIC X(2).                        00018800
018900 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.          00018900
019000                                                                  00019000
019100*---- LOG LINE BUILD AREA -----------------------------------     00019100
019200 01  WS-LOG-AREA.                                                 00019200
019300     05  WS-LOG-LEVEL            PIC X(5)   VALUE SPACES.         00019300
019400     05  WS-LOG-MESSAGE          PIC X(102) VALUE SPACES.         00019400
019500                                                                  00019500
019600 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.  00019600
019700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||   00019700
019800 PROCEDURE DIVISION.                                              00019800
019900                                                                  00019900
020000 000-MAIN.                                                        00020000
020100                                                                  00020100
020200     PERFORM 1000-OPEN-FILES      THRU 1000-EXIT                  00020200
020300     IF NOT RUN-ABORTED                                           00020300
020400        PERFORM 1100-LOAD-XREF-TABLE THRU 1100-EXIT               00020400
020500                UNTIL XREF-EOF OR RUN-ABORTED                     00020500
020600     END-IF                                                       00020600
020700     IF NOT RUN-ABORTED                                           00020700
020800        PERFORM 2000-PROCESS-STAGING   THRU 2000-EXIT             00020800
020900                UNTIL STAGE-EOF OR RUN-ABORTED                    00020900
021000     END-IF                                                       00021000
021100     IF NOT RUN-ABORTED                                           00021100
021200        CLOSE WRKIND WRKCRP                                       00021200
021300        PERFORM 2900-COPY-OUTPUT THRU 2900-EXIT                   00021300
021400     END-IF                                                       00021400
021500     PERFORM 3000-FINISH-RUN       THRU 3000-EXIT.                00021500
021600                                                                  00021600
021700 GOBACK.                                                          00021700
021800                                                                  00021800
021900*----  OPEN FILES, LOG START  ----------------------------------- 00021900
022000 1000-OPEN-FILES.                                                 00022000
022100                                                                  00022100
022200     ACCEPT WS-CUR-DATE-N FROM DATE YYYYMMDD                      00022200
022300     ACCEPT WS-CUR-TIME-N FROM TIME                               00022300
022400                                                                  00022400
022500     OPEN INPUT  XREFFIL                                          00022500
022600     IF NOT FS-XREFFIL-OK                                         00022600
022700        DISPLAY '* ERROR OPENING XREFFIL, FS= ' FS-XREFFIL        00022700
022800        SET RUN-ABORTED TO TRUE                                   00022800
022900     END-IF                                                       00022900
023000                                                                  00023000
023100     OPEN INPUT  STGCUST                                          00023100
023200     IF NOT FS-STGCUST-OK                                         00023200
023300        DISPLAY '* ERROR OPENING STGCUST, FS= ' FS-STGCUST        00023300
023400        SET RUN-ABORTED TO TRUE                                   00023400
023500     END-IF                                                       00023500
023600                                                                  00023600
023700     OPEN OUTPUT WRKIND                                           00023700
023800     IF NOT FS-WRKIND-OK                                          00023800
023900        DISPLAY '* ERROR OPENING WRKIND, FS= ' FS-WRKIND          00023900
024000        SET RUN-ABORTED TO TRUE                                   00024000
024100     END-IF                                                       00024100
024200                                                                  00024200
024300     OPEN OUTPUT WRKCRP                                           00024300
024400     IF NOT FS-WRKCRP-OK                                          00024400
024500        DISPLAY '* ERROR OPENING WRKCRP, FS= ' FS-WRKCRP          00024500
024600        SET RUN-ABORTED TO TRUE                                   00024600
024700     END-IF                                                       00024700
024800                                                                  00024800
024900     OPEN EXTEND  RUNLOG                                          00024900
025000     IF NOT FS-RUNLOG-OK                                          00025000
025100        DISPLAY '* ERROR OPENING RUNLOG, FS= ' FS-RUNLOG          00025100
025200        SET RUN-ABORTED TO TRUE                                   00025200
025300     END-IF                                                       00025300
025400                                                                  00025400
025500     IF NOT RUN-ABORTED                                           00025500
025600        MOVE ZERO TO XREF-TAB-CNT                                 00025600
025700        MOVE 'INFO' TO WS-LOG-LEVEL                               00025700
025800        MOVE 'CUSPROF - CUSTOMER PROFILE LOAD STARTED' TO         00025800
025900             WS-LOG-MESSAGE                                       00025900
026000        PERFORM 8000-WRITE-LOG-LINE THRU 8000-EXIT                00026000
026100     END-IF.                                                      00026100
026200                                                                  00026200
026300 1000-EXIT. EXIT.                                                 00026300
026400                                                                  00026400
026500*----  LOAD THE XREF FILE INTO THE SEARCH ALL TABLE  -----------  00026500
026600 1100-LOAD-XREF-TABLE.                                            00026600
026700                                                                  00026700
026800     READ XREFFIL                                                 00026800
026900       AT END SET XREF-EOF TO TRUE                                00026900
027000     END-READ                                                     00027000
027100                                                                  00027100
027200     IF NOT XREF-EOF                                              00027200
027300        IF FS-XREFFIL-OK                                          00027300
027400           ADD 1 TO XREF-TAB-CNT                                  00027400
027500           MOVE XREF-CODE TO XREF-TAB-CODE (XREF-TAB-CNT)         00027500
027600           MOVE XREF-ID   TO XREF-TAB-ID   (XREF-TAB-CNT)         00027600
027700        ELSE                                                      00027700
027800           DISPLAY '* ERROR READING XREFFIL, FS= ' FS-XREFFIL     00027800
027900           SET RUN-ABORTED TO TRUE                                00027900
028000        END-IF                                                    00028000
028100     END-IF.                                                      00028100
028200                                                                  00028200
028300 1100-EXIT. EXIT.                                                 00028300
028400                                                                  00028400
028500*----  READ ONE STAGING ROW AND ROUTE BY CUSTOMER TYPE  --------  00028500
028600 2000-PROCESS-STAGING.                                            00028600
028700                                                                  00028700
028800     READ STGCUST                                                 00028800
028900       AT END SET STAGE-EOF TO TRUE                               00028900
029000     END-READ                                                     00029000
029100                                                                  00029100
029200     EVALUATE TRUE                                                00029200
029300        WHEN STAGE-EOF                                            00029300
029400           CONTINUE                                               00029400
029500        WHEN NOT FS-STGCUST-OK                                    00029500
029600           DISPLAY '* ERROR READING STGCUST, FS= ' FS-STGCUST     00029600
029700           SET RUN-ABORTED TO TRUE                                00029700
029800        WHEN OTHER                                                00029800
029900           ADD 1 TO WS-CNT-READ                                   00029900
030000           PERFORM 2005-FIND-PROFILE-ID THRU 2005-EXIT            00030000
030100           EVALUATE CUST-TYPE                                     00030100
030200              WHEN 'Individual'                                   00030200
030300                 PERFORM 2100-MAP-INDIVIDUAL THRU                 00030300
030400                         2100-EXIT                                00030400
030500              WHEN 'SME'                                          00030500
030600                 PERFORM 2150-MAP-CORPORATE THRU                  00030600
030700                         2150-EXIT                                00030700
030800              WHEN OTHER                                          00030800
030900                 ADD 1 TO WS-CNT-DROPPED                          00030900
031000           END-EVALUATE                                           00031000
031100     END-EVALUATE.                                                00031100
031200                                                                  00031200
031300 2000-EXIT. EXIT.                                                 00031300
031400                                                                  00031400
031500*----  LOOK UP THE PROFILE ID FOR THIS STAGING ROW  ------------  00031500
031600 2005-FIND-PROFILE-ID.                                            00031600
031700                                                                  00031700
031800     MOVE SPACES TO WS-PROFILE-ID                                 00031800
032000     MOVE 'N' TO WS-MATCH-SW                                      00032000
032100                                                                  00032100
032200     IF XREF-TAB-CNT > 0                                          00032200
032300        SET XREF-IDX TO 1                                         00032300
032400        SEARCH ALL XREF-TAB-ENTRY                                 00032400
032500           WHEN XREF-TAB-CODE (XREF-IDX) = CUST-CODE              00032500
032600              MOVE XREF-TAB-ID (XREF-IDX) TO WS-PROFILE-ID        00032600
032700              MOVE 'Y' TO WS-MATCH-SW                             00032700
032800        END-SEARCH                                                00032800
032900     END-IF.                                                      00032900
033000                                                                  00033000
033100 2005-EXIT. EXIT.                                                 00033100
033200                                                                  00033200
033300*----  BUILD THE INDIVIDUAL PROFILE DOCUMENT, WRITE TO WRKIND --  00033300
033400 2100-MAP-INDIVIDUAL.                                             00033400
033500                                                                  00033500
033600     INITIALIZE IND-REC                                           00033600
033700     MOVE WS-PROFILE-ID  TO TGPRF-ID OF IND-REC                   00033700
033800     MOVE WS-PROFILE-ID  TO TGPRF-CUSTOMER-ID OF IND-REC          00033800
033900     MOVE CUST-TYPE       TO TGPRF-TYPE OF IND-REC                00033900
034000     MOVE CUST-CREATED-AT TO TGPRF-CREATED-AT OF IND-REC          00034000
034100     MOVE CUST-UPDATED-AT TO TGPRF-UPDATED-AT OF IND-REC          00034100
034200                                                                  00034200
034300     MOVE 1 TO WS-DOC-PTR                                         00034300
034400     MOVE SPACES TO WS-DOC-BUILD                                  00034400
034500     STRING '{' DELIMITED BY SIZE                                 00034500
034600     INTO WS-DOC-BUILD WITH POINTER WS-DOC-PTR                    00034600
034700     END-STRING                                                   00034700
034800                                                                  00034800
034900     MOVE CUST-FIRST-NAME TO WS-TRIM-FIELD                        00034900
035000     PERFORM 9000-TRIM-FIELD THRU 9000-EXIT                       00035000
035100     MOVE '"firstName":"' TO WS-JSON-PREFIX                       00035100
035200     MOVE '",'           TO WS-JSON-SUFFIX                        00035200
035300     PERFORM 9020-BUILD-FIELD THRU 9020-EXIT                      00035300
035400                                                                  00035400
035500     MOVE CUST-LAST-NAME TO WS-TRIM-FIELD                         00035500
035600     PERFORM 9000-TRIM-FIELD THRU 9000-EXIT                       00035600
035700     MOVE '"lastName":"' TO WS-JSON-PREFIX                        00035700
035800     MOVE '",'           TO WS-JSON-SUFFIX                        00035800
035900     PERFORM 9020-BUILD-FIELD THRU 9020-EXIT                      00035900
036000                                                                  00036000
036100     MOVE CUST-DATE-OF-BIRTH TO WS-TRIM-FIELD                     00036100
036200     PERFORM 9000-TRIM-FIELD THRU 9000-EXIT                       00036200
036300     MOVE '"dateOfBirth":"' TO WS-JSON-PREFIX                     00036300
036400     MOVE '",'           TO WS-JSON-SUFFIX                        00036400
036500     PERFORM 9020-BUILD-FIELD THRU 9020-EXIT                      00036500
036600                                                                  00036600
036700     MOVE CUST-GENDER TO WS-TRIM-FIELD                            00036700
036800     PERFORM 9000-TRIM-FIELD THRU 9000-EXIT                       00036800
036900     MOVE '"gender":"' TO WS-JSON-PREFIX                          00036900
037000     MOVE '",'           TO WS-JSON-SUFFIX                        00037000
037100     PERFORM 9020-BUILD-FIELD THRU 9020-EXIT                      00037100
037200                                                                  00037200
037300     MOVE CUST-PHONE TO WS-TRIM-FIELD                             00037300
037400     PERFORM 9000-TRIM-FIELD THRU 9000-EXIT                       00037400
037500     MOVE '"phoneNumber":"' TO WS-JSON-PREFIX                     00037500
037600     MOVE '",'           TO WS-JSON-SUFFIX                        00037600
037700     PERFORM 9020-BUILD-FIELD THRU 9020-EXIT                      00037700
037800                                                                  00037800
037900     MOVE CUST-EMAIL TO WS-TRIM-FIELD                             00037900
038000     PERFORM 9000-TRIM-FIELD THRU 9000-EXIT                       00038000
038100     MOVE '"email":"' TO WS-JSON-PREFIX                           00038100
038200     MOVE '",'           TO WS-JSON-SUFFIX                        00038200
038300     PERFORM 9020-BUILD-FIELD THRU 9020-EXIT                      00038300
038400                                                                  00038400
038500     MOVE CUST-ADDRESS TO WS-TRIM-FIELD                           00038500
038600     PERFORM 9000-TRIM-FIELD THRU 9000-EXIT                       00038600
038700     MOVE '"address":"' TO WS-JSON-PREFIX                         00038700
038800     MOVE '",'           TO WS-JSON-SUFFIX                        00038800
038900     PERFORM 9020-BUILD-FIELD THRU 9020-EXIT                      00038900
039000                                                                  00039000
039100     MOVE CUST-BVN TO WS-TRIM-FIELD                               00039100
039200     PERFORM 9000-TRIM-FIELD THRU 9000-EXIT                       00039200
039300     MOVE '"bvn":"' TO WS-JSON-PREFIX                             00039300
039400     MOVE '",'           TO WS-JSON-SUFFIX                        00039400
039500     PERFORM 9020-BUILD-FIELD THRU 9020-EXIT                      00039500
039600                                                                  00039600
039700     STRING '"maritalStatus":"",' DELIMITED BY SIZE               00039700
039800     INTO WS-DOC-BUILD WITH POINTER WS-DOC-PTR                    00039800
039900     END-STRING                                                   00039900
040000                                                                  00040000
040100     MOVE WS-DEFAULT-NATIONALITY TO WS-TRIM-FIELD                 00040100
040200     PERFORM 9000-TRIM-FIELD THRU 9000-EXIT                       00040200
040300     MOVE '"nationality":"' TO WS-JSON-PREFIX                     00040300
040400     MOVE '"}'           TO WS-JSON-SUFFIX                        00040400
040500     PERFORM 9020-BUILD-FIELD THRU 9020-EXIT                      00040500
040600                                                                  00040600
040700     MOVE WS-DOC-BUILD TO TGPRF-DATA OF IND-REC                   00040700
040800                                                                  00040800
040900     WRITE IND-REC                                                00040900
041000     IF FS-WRKIND-OK                                              00041000
041100        ADD 1 TO WS-CNT-INDIVIDUAL                                00041100
041200     ELSE                                                         00041200
041300        DISPLAY '* ERROR WRITING WRKIND, FS= ' FS-WRKIND          00041300
041400        SET RUN-ABORTED TO TRUE                                   00041400
041500     END-IF.                                                      00041500
041600                                                                  00041600
041700 2100-EXIT. EXIT.                                                 00041700
041800                                                                  00041800
041900*----  BUILD THE SME PROFILE DOCUMENT, WRITE TO WRKCRP  --------  00041900
042000 2150-MAP-CORPORATE.                                              00042000
042100                                                                  00042100
042200     INITIALIZE CRP-REC                                           00042200
042300     MOVE WS-PROFILE-ID  TO TGPRF-ID OF CRP-REC                   00042300
042400     MOVE WS-PROFILE-ID  TO TGPRF-CUSTOMER-ID OF CRP-REC          00042400
042500     MOVE CUST-TYPE       TO TGPRF-TYPE OF CRP-REC                00042500
042600     MOVE CUST-CREATED-AT TO TGPRF-CREATED-AT OF CRP-REC          00042600
042700     MOVE CUST-UPDATED-AT TO TGPRF-UPDATED-AT OF CRP-REC          00042700
042800                                                                  00042800
042900     MOVE 1 TO WS-DOC-PTR                                         00042900
043000     MOVE SPACES TO WS-DOC-BUILD                                  00043000
043100     STRING '{' DELIMITED BY SIZE                                 00043100
043200     INTO WS-DOC-BUILD WITH POINTER WS-DOC-PTR                    00043200
043300     END-STRING                                                   00043300
043400                                                                  00043400
043500     MOVE CUST-BUSINESS-NAME TO WS-TRIM-FIELD                     00043500
043600     PERFORM 9000-TRIM-FIELD THRU 9000-EXIT                       00043600
043700     MOVE '"businessName":"' TO WS-JSON-PREFIX                    00043700
043800     MOVE '",'           TO WS-JSON-SUFFIX                        00043800
043900     PERFORM 9020-BUILD-FIELD THRU 9020-EXIT                      00043900
044000                                                                  00044000
044100     MOVE CUST-DATE-OF-BIRTH TO WS-TRIM-FIELD                     00044100
044200*        CUST-DATE-OF-BIRTH DOUBLES AS REGISTRATION DATE FOR      00044200
044300*        SME ROWS - THE EFZ EXTRACT CARRIES ONLY ONE DATE FIELD.  00044300
044400     PERFORM 9000-TRIM-FIELD THRU 9000-EXIT                       00044400
044500     MOVE '"registrationDate":"' TO WS-JSON-PREFIX                00044500
044600     MOVE '",' TO WS-JSON-SUFFIX                                  00044600
044700     PERFORM 9020-BUILD-FIELD THRU 9020-EXIT                      00044700
044800                                                                  00044800
044900     MOVE CUST-PHONE TO WS-TRIM-FIELD                             00044900
045000     PERFORM 9000-TRIM-FIELD THRU 9000-EXIT                       00045000
045100     MOVE '"phoneNumber":"' TO WS-JSON-PREFIX                     00045100
045200     MOVE '",'           TO WS-JSON-SUFFIX                        00045200
045300     PERFORM 9020-BUILD-FIELD THRU 9020-EXIT                      00045300
045400                                                                  00045400
045500     MOVE CUST-EMAIL TO WS-TRIM-FIELD                             00045500
045600     PERFORM 9000-TRIM-FIELD THRU 9000-EXIT                       00045600
045700     MOVE '"email":"' TO WS-JSON-PREFIX                           00045700
045800     MOVE '",'           TO WS-JSON-SUFFIX                        00045800
045900     PERFORM 9020-BUILD-FIELD THRU 9020-EXIT                      00045900
046000                                                                  00046000
046100     MOVE CUST-ADDRESS TO WS-TRIM-FIELD                           00046100
046200     PERFORM 9000-TRIM-FIELD THRU 9000-EXIT                       00046200
046300     MOVE '"address":"' TO WS-JSON-PREFIX                         00046300
046400     MOVE '",'           TO WS-JSON-SUFFIX                        00046400
046500     PERFORM 9020-BUILD-FIELD THRU 9020-EXIT                      00046500
046600                                                                  00046600
046700     MOVE CUST-BVN TO WS-TRIM-FIELD                               00046700
046800     PERFORM 9000-TRIM-FIELD THRU 9000-EXIT                       00046800
046900     MOVE '"bvn":"' TO WS-JSON-PREFIX                             00046900
047000     MOVE '",'           TO WS-JSON-SUFFIX                        00047000
047100     PERFORM 9020-BUILD-FIELD THRU 9020-EXIT                      00047100
047200                                                                  00047200
047300     MOVE WS-DEFAULT-INDUSTRY TO WS-TRIM-FIELD                    00047300
047400     PERFORM 9000-TRIM-FIELD THRU 9000-EXIT                       00047400
047500     MOVE '"industry":"' TO WS-JSON-PREFIX                        00047500
047600     MOVE '",'           TO WS-JSON-SUFFIX                        00047600
047700     PERFORM 9020-BUILD-FIELD THRU 9020-EXIT                      00047700
047800                                                                  00047800
047900     STRING '"taxId":""}' DELIMITED BY SIZE                       00047900
048000     INTO WS-DOC-BUILD WITH POINTER WS-DOC-PTR                    00048000
048100     END-STRING                                                   00048100
048200                                                                  00048200
048300     MOVE WS-DOC-BUILD TO TGPRF-DATA OF CRP-REC                   00048300
048400                                                                  00048400
048500     WRITE CRP-REC                                                00048500
048600     IF FS-WRKCRP-OK                                              00048600
048700        ADD 1 TO WS-CNT-CORPORATE                                 00048700
048800     ELSE                                                         00048800
048900        DISPLAY '* ERROR WRITING WRKCRP, FS= ' FS-WRKCRP          00048900
049000        SET RUN-ABORTED TO TRUE                                   00049000
049100     END-IF.                                                      00049100
049200                                                                  00049200
049300 2150-EXIT. EXIT.                                                 00049300
049400                                                                  00049400
049500                                                                  00049500
049600*----  COPY THE TWO WORK FILES INTO THE TARGET, IN ORDER  ------  00049600
049700 2900-COPY-OUTPUT.                                                00049700
049800                                                                  00049800
049900     OPEN OUTPUT TGPROF                                           00049900
050000     IF NOT FS-TGPROF-OK                                          00050000
050100        DISPLAY '* ERROR OPENING TGPROF, FS= ' FS-TGPROF          00050100
050200        SET RUN-ABORTED TO TRUE                                   00050200
050300        GO TO 2900-EXIT                                           00050300
050400     END-IF                                                       00050400
050500                                                                  00050500
050600     OPEN INPUT WRKIND                                            00050600
050700     PERFORM 2910-COPY-IND-ROW THRU                               00050700
050800             2910-EXIT                                            00050800
050900             UNTIL WRKIND-EOF                                     00050900
051000     CLOSE WRKIND                                                 00051000
051100                                                                  00051100
051200     OPEN INPUT WRKCRP                                            00051200
051300     PERFORM 2920-COPY-CRP-ROW THRU                               00051300
051400             2920-EXIT                                            00051400
051500             UNTIL WRKCRP-EOF                                     00051500
051600     CLOSE WRKCRP.                                                00051600
051700                                                                  00051700
051800 2900-EXIT. EXIT.                                                 00051800
051900                                                                  00051900
052000*----  ONE INDIVIDUAL WORK ROW, COPIED TO THE TARGET  ---------   00052000
052100 2910-COPY-IND-ROW.                                               00052100
052200                                                                  00052200
052300     READ WRKIND                                                  00052300
052400       AT END SET WRKIND-EOF TO TRUE                              00052400
052500     END-READ                                                     00052500
052600     IF NOT WRKIND-EOF                                            00052600
052700        MOVE IND-REC TO TGP-REC                                   00052700
052800        WRITE TGP-REC                                             00052800
052900        IF FS-TGPROF-OK                                           00052900
053000           ADD 1 TO WS-CNT-WRITTEN                                00053000
053100        ELSE                                                      00053100
053200           SET RUN-ABORTED TO TRUE                                00053200
053300        END-IF                                                    00053300
053400     END-IF.                                                      00053400
053500                                                                  00053500
053600 2910-EXIT. EXIT.                                                 00053600
053700                                                                  00053700
053800*----  ONE CORPORATE WORK ROW, COPIED TO THE TARGET  ---------    00053800
053900 2920-COPY-CRP-ROW.                                               00053900
054000                                                                  00054000
054100     READ WRKCRP                                                  00054100
054200       AT END SET WRKCRP-EOF TO TRUE                              00054200
054300     END-READ                                                     00054300
054400     IF NOT WRKCRP-EOF                                            00054400
054500        MOVE CRP-REC TO TGP-REC                                   00054500
054600        WRITE TGP-REC                                             00054600
054700        IF FS-TGPROF-OK                                           00054700
054800           ADD 1 TO WS-CNT-WRITTEN                                00054800
054900        ELSE                                                      00054900
055000           SET RUN-ABORTED TO TRUE                                00055000
055100        END-IF                                                    00055100
055200     END-IF.                                                      00055200
055300                                                                  00055300
055400 2920-EXIT. EXIT.                                                 00055400
055500                                                                  00055500
055600*----  LOG COUNTS AND CLOSE  -----------------------------------  00055600
055700 3000-FINISH-RUN.                                                 00055700
055800                                                                  00055800
055900     IF RUN-ABORTED                                               00055900
056000        MOVE 'ERROR' TO WS-LOG-LEVEL                              00056000
056100        MOVE 'CUSPROF - CUSTOMER PROFILE LOAD FAILED' TO          00056100
056200             WS-LOG-MESSAGE                                       00056200
056300        PERFORM 8000-WRITE-LOG-LINE THRU 8000-EXIT                00056300
056400     ELSE                                                         00056400
056500        MOVE 'INFO' TO WS-LOG-LEVEL                               00056500
056600        MOVE WS-CNT-READ TO WS-SUB-EDIT                           00056600
056700        STRING 'Staging rows read:        ' WS-SUB-EDIT           00056700
056800               DELIMITED BY SIZE INTO WS-LOG-MESSAGE              00056800
056900        PERFORM 8000-WRITE-LOG-LINE THRU 8000-EXIT                00056900
057000        MOVE WS-CNT-INDIVIDUAL TO WS-SUB-EDIT                     00057000
057100        STRING 'Individual profiles built: ' WS-SUB-EDIT          00057100
057200               DELIMITED BY SIZE INTO WS-LOG-MESSAGE              00057200
057300        PERFORM 8000-WRITE-LOG-LINE THRU 8000-EXIT                00057300
057400        MOVE WS-CNT-CORPORATE TO WS-SUB-EDIT                      00057400
057500        STRING 'SME profiles built:        ' WS-SUB-EDIT          00057500
057600               DELIMITED BY SIZE INTO WS-LOG-MESSAGE              00057600
057700        PERFORM 8000-WRITE-LOG-LINE THRU 8000-EXIT                00057700
057800        MOVE WS-CNT-DROPPED TO WS-SUB-EDIT                        00057800
057900        STRING 'Rows dropped, bad type:     ' WS-SUB-EDIT         00057900
058000               DELIMITED BY SIZE INTO WS-LOG-MESSAGE              00058000
058100        PERFORM 8000-WRITE-LOG-LINE THRU 8000-EXIT                00058100
058200        MOVE 'CUSPROF - CUSTOMER PROFILE LOAD COMPLETED'          00058200
058300             TO WS-LOG-MESSAGE                                    00058300
058400        PERFORM 8000-WRITE-LOG-LINE THRU 8000-EXIT                00058400
058500     END-IF                                                       00058500
058600                                                                  00058600
058700     CLOSE XREFFIL STGCUST RUNLOG                                 00058700
058800     IF FS-TGPROF-OK                                              00058800
058900        CLOSE TGPROF                                              00058900
059000     END-IF.                                                      00059000
059100                                                                  00059100
059200 3000-EXIT. EXIT.                                                 00059200
059300                                                                  00059300
059400*----  TRIM TRAILING SPACES FROM WS-TRIM-FIELD  ------------------00059400
059500 9000-TRIM-FIELD.                                                 00059500
059600                                                                  00059600
059700     MOVE 50 TO WS-TRIM-LEN                                       00059700
059800     PERFORM 9010-TRIM-STEP THRU                                  00059800
059900             9010-EXIT                                            00059900
060000             UNTIL WS-TRIM-LEN = 0 OR                             00060000
060100             WS-TRIM-FIELD (WS-TRIM-LEN:1) NOT = SPACE.           00060100
060200                                                                  00060200
060300 9000-EXIT. EXIT.                                                 00060300
060400                                                                  00060400
060500*----  ONE CHARACTER-POSITION STEP OF THE TRIM  --------------    00060500
060600 9010-TRIM-STEP.                                                  00060600
060700                                                                  00060700
060800     SUBTRACT 1 FROM WS-TRIM-LEN.                                 00060800
060900                                                                  00060900
061000 9010-EXIT. EXIT.                                                 00061000
061100                                                                  00061100
061200*----  APPEND ONE QUOTED "NAME":"VALUE", FIELD TO WS-DOC-BUILD -- 00061200
061300*    WS-JSON-PREFIX CARRIES THE LEADING "NAME":" TAG AND          00061300
061400*    WS-JSON-SUFFIX THE CLOSING ",  OR  "}  -  WS-TRIM-FIELD /    00061400
061500*    WS-TRIM-LEN MUST BE SET BY 9000-TRIM-FIELD FIRST.  A         00061500
061600*    ZERO WS-TRIM-LEN (BLANK SOURCE FIELD) IS SKIPPED RATHER      00061600
061700*    THAN REFERENCE-MODIFIED, SINCE A ZERO-LENGTH (1:0)           00061700
061800*    SUBSTRING IS NOT VALID ON THIS COMPILER - REQUEST #8102.     00061800
061900 9020-BUILD-FIELD.                                                00061900
062000                                                                  00062000
062100     STRING WS-JSON-PREFIX DELIMITED BY SPACE                     00062100
062200     INTO WS-DOC-BUILD WITH POINTER WS-DOC-PTR                    00062200
062300     END-STRING                                                   00062300
062400     IF WS-TRIM-LEN > 0                                           00062400
062500        STRING WS-TRIM-FIELD (1:WS-TRIM-LEN) DELIMITED BY SIZE    00062500
062600        INTO WS-DOC-BUILD WITH POINTER WS-DOC-PTR                 00062600
062700        END-STRING                                                00062700
062800     END-IF                                                       00062800
062900     STRING WS-JSON-SUFFIX DELIMITED BY SPACE                     00062900
063000     INTO WS-DOC-BUILD WITH POINTER WS-DOC-PTR                    00063000
063100     END-STRING.                                                  00063100
063200                                                                  00063200
063300 9020-EXIT. EXIT.                                                 00063300
063400                                                                  00063400
063500*----  FORMAT AND WRITE ONE RUN LOG LINE  ----------------------- 00063500
063600 8000-WRITE-LOG-LINE.                                             00063600
063700                                                                  00063700
063800     ACCEPT WS-CUR-DATE-N FROM DATE YYYYMMDD                      00063800
063900     ACCEPT WS-CUR-TIME-N FROM TIME                               00063900
064000                                                                  00064000
064100     MOVE SPACES TO RUNL-REC                                      00064100
064200     STRING WS-CUR-YYYY  '-' WS-CUR-MM '-' WS-CUR-DD '-'          00064200
064300            WS-CUR-HH '.' WS-CUR-MIN '.' WS-CUR-SS                00064300
064400            DELIMITED BY SIZE INTO RUNL-TIMESTAMP                 00064400
064500     END-STRING                                                   00064500
064600     MOVE WS-LOG-LEVEL   TO RUNL-LEVEL                            00064600
064700     MOVE WS-LOG-MESSAGE TO RUNL-MESSAGE                          00064700
064800                                                                  00064800
064900     WRITE RUNL-REC                                               00064900
065000     MOVE SPACES TO WS-LOG-MESSAGE.                               00065000
065100                                                                  00065100
065200 8000-EXIT. EXIT.                                                 00065200
