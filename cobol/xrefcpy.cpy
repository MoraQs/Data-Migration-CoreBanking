000100******************************************************************00000100
000200*    XREFCPY  --  CUSTOMER-ID CROSS REFERENCE RECORD             *00000200
000300*    MEMBER:   XREFCPY                                           *00000300
000400*    LENGTH:   50 BYTES, FIXED, LINE SEQUENTIAL, SORTED BY KEY   *00000400
000500*    USED BY:  CUSTLOAD, CUSPROF                                 *00000500
000600*                                                                *00000600
000700*    THE 01 XREF-REC IS THE FD RECORD READ SEQUENTIALLY TO       *00000700
000800*    POPULATE THE 01 XREF-TABLE BELOW, WHICH IS SEARCHED ALL     *00000800
000900*    (BINARY SEARCH) BY CUSTOMER CODE ONCE LOADED.               *00000900
001000******************************************************************00001000
001100 01  XREF-REC.                                                   00001100
001200     05  XREF-CODE               PIC X(10).                      00001200
001300     05  XREF-ID                 PIC X(36).                      00001300
001350     05  FILLER                  PIC X(04).                      00001350
001400*                                                                00001400
001500 01  XREF-TABLE.                                                 00001500
001600     05  XREF-TAB-CNT            PIC 9(05) COMP.                 00001600
001700     05  XREF-TAB-ENTRY OCCURS 1 TO 5000 TIMES                   00001700
001800             DEPENDING ON XREF-TAB-CNT                           00001800
001900             ASCENDING KEY IS XREF-TAB-CODE                       00001900
002000             INDEXED BY XREF-IDX.                                 00002000
002100         10  XREF-TAB-CODE       PIC X(10).                      00002100
002200         10  XREF-TAB-ID         PIC X(36).                      00002200
002250         10  FILLER              PIC X(04).                      00002250
