000100******************************************************************00000100
000200*    TGCUSCPY  --  TARGET CUSTOMER MASTER RECORD                 *00000200
000300*    MEMBER:   TGCUSCPY                                          *00000300
000400*    LENGTH:   320 BYTES, FIXED, LINE SEQUENTIAL, TRUNC-RELOAD   *00000400
000500*    USED BY:  CUSTLOAD                                          *00000500
000600******************************************************************00000600
000700 01  TGCUS-REC.                                                  00000700
000800     05  TGCUS-ID                PIC X(36).                      00000800
000900*        FROM XREF-TAB-ID.  BLANK WHEN THE XREF JOIN MISSES.     00000900
001000     05  TGCUS-NUMBER            PIC X(10).                      00001000
001100     05  TGCUS-TYPE              PIC X(10).                      00001100
001200     05  TGCUS-FULL-NAME         PIC X(50).                      00001200
001300     05  TGCUS-PHONE             PIC X(15).                      00001300
001400     05  TGCUS-EMAIL             PIC X(40).                      00001400
001500     05  TGCUS-BVN               PIC X(11).                      00001500
001600     05  TGCUS-STATUS            PIC X(10).                      00001600
001700     05  TGCUS-TENANT-ID         PIC X(36).                      00001700
001800     05  TGCUS-BRANCH-ID         PIC X(36).                      00001800
001900     05  TGCUS-CREATED-AT        PIC X(19).                      00001900
002000     05  TGCUS-UPDATED-AT        PIC X(19).                      00002000
002100     05  FILLER                  PIC X(28).                      00002100
