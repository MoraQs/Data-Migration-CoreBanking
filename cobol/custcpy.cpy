000100******************************************************************00000100
000200*    CUSTCPY  --  EFZ CUSTOMER RECORD  (LEGACY / STAGING LAYOUT) *00000200
000300*    MEMBER:   CUSTCPY                                           *00000300
000400*    LENGTH:   280 BYTES, FIXED, LINE SEQUENTIAL                 *00000400
000500*    USED BY:  CUSFULL, CUSINCR, CUSTLOAD, CUSPROF               *00000500
000600*                                                                *00000600
000700*    IDENTICAL LAYOUT SERVES BOTH THE EFZ LEGACY EXTRACT FILE    *00000700
000800*    AND THE STAGING COPY OF THE SAME RECORD -- STAGING ADDS NO  *00000800
000900*    FIELDS OF ITS OWN, IT IS A VERBATIM CARBON OF THE SOURCE.   *00000900
001000*                                                                *00001000
001100*    CODE ==:TAG:== ON THE 01 SO THE SAME MEMBER CAN BE COPIED   *00001100
001200*    MORE THAN ONCE IN ONE PROGRAM -- REPLACING ==:TAG:== BY     *00001200
001300*    ==LEG== FOR THE LEGACY SIDE, BY ==STG== FOR STAGING, ETC.   *00001300
001400*    THE ELEMENTARY NAMES STAY FIXED SO MOVE CORRESPONDING WORKS.*00001400
001500******************************************************************00001500
001600 01  :TAG:-REC.                                                  00001600
001700     05  CUST-CODE               PIC X(10).                      00001700
001800     05  CUST-TYPE               PIC X(10).                      00001800
001900*        "Individual" OR "SME" -- ANYTHING ELSE IS DROPPED BY    00001900
002000*        CUSPROF AND COUNTED.  CUSTLOAD DOES NOT FILTER ON IT.   00002000
002100     05  CUST-FIRST-NAME         PIC X(25).                      00002100
002200     05  CUST-LAST-NAME          PIC X(25).                      00002200
002300     05  CUST-BUSINESS-NAME      PIC X(40).                      00002300
002400     05  CUST-DATE-OF-BIRTH      PIC X(10).                      00002400
002500*        YYYY-MM-DD, OR SPACES IF NOT SUPPLIED BY EFZ.           00002500
002600     05  CUST-GENDER             PIC X(06).                      00002600
002700     05  CUST-PHONE              PIC X(15).                      00002700
002800     05  CUST-EMAIL              PIC X(40).                      00002800
002900     05  CUST-ADDRESS            PIC X(40).                      00002900
003000     05  CUST-BVN                PIC 9(11).                      00003000
003100*        KEPT NUMERIC ON THE WIRE -- RENDERED AS TEXT ON OUTPUT   00003100
003200*        TO PRESERVE LEADING ZEROES (SEE CUSTLOAD 2010-PARA).    00003200
003300     05  CUST-CREATED-AT         PIC X(19).                      00003300
003400*        YYYY-MM-DD-HH.MM.SS -- THE INCRLOAD SELECTION KEY.      00003400
003500     05  CUST-UPDATED-AT         PIC X(19).                      00003500
003600     05  FILLER                  PIC X(10).                      00003600
