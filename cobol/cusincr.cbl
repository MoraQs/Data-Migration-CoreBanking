000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF EFZ CORE CONVERSION GROUP    * 00000200
000300* ALL RIGHTS RESERVED                                           * 00000300
000400****************************************************************  00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID. CUSINCR.                                             00000600
000700 AUTHOR.         D. STOUT.                                        00000700
000800 INSTALLATION.   EFZ CORE CONVERSION GROUP.                       00000800
000900 DATE-WRITTEN.   08/02/1988.                                      00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.       NON-CONFIDENTIAL.                                00001100
001200*                                                                 00001200
001300****************************************************************  00001300
001400*    CHANGE LOG                                                *  00001400
001500*    ----------                                                *  00001500
001600* 080288 DST  INITIAL VERSION - INCREMENTAL PICKUP OF NEW EFZ   * 00001600
001700*              CUSTOMER ROWS BEHIND THE HIGH-WATER MARK ALREADY * 00001700
001800*              PRESENT IN STAGING.                               *00001800
001900* 030990 DST  CHECKPOINT NOW TAKEN FROM STAGING ITSELF RATHER   * 00001900
002000*              THAN CARRIED IN A SEPARATE CONTROL CARD.          *00002000
002100* 051593 RJH  ADDED THE INGESTION LOG UPSERT SO OPERATIONS CAN  * 00002100
002200*              SEE THE CHECKPOINT WITHOUT READING STAGING -     * 00002200
002300*              REQUEST #5702.                                    *00002300
002400* 021799 MKT  Y2K - RUN LOG TIMESTAMP NOW CARRIES A 4 DIGIT     * 00002400
002500*              YEAR - REQUEST #6091.                             *00002500
002600* 110401 CDW  SKIPPED-RECORD COUNT ADDED TO THE RUN LOG - A     * 00002600
002700*              RERUN WITH NOTHING NEW LOOKED LIKE AN ERROR.      *00002700
002800*                                                                 00002800
002900****************************************************************  00002900
003000*REMARKS.                                                         00003000
003100*    INCRLOAD JOB.  STAGING ALREADY HOLDS EVERY ROW LOADED BY     00003100
003200*    A PRIOR CUSFULL OR CUSINCR RUN.  THIS JOB FINDS THE HIGHEST  00003200
003300*    CUST-CREATED-AT ALREADY IN STAGING, THEN APPENDS ONLY THOSE  00003300
003400*    EFZ-CUSTOMERS ROWS NEWER THAN THAT MARK.  THE INGESTION      00003400
003500*    LOG IS THEN UPDATED (KEYED ON TABLE NAME) SO THE NEW MARK    00003500
003600*    IS VISIBLE WITHOUT RESCANNING STAGING.                       00003600
003700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||  00003700
003800 ENVIRONMENT DIVISION.                                            00003800
003900 CONFIGURATION SECTION.                                           00003900
004000 SOURCE-COMPUTER. IBM-370.                                        00004000
004100 OBJECT-COMPUTER. IBM-370.                                        00004100
004200 SPECIAL-NAMES.                                                   00004200
004300     C01 IS TOP-OF-FORM.                                          00004300
004400 INPUT-OUTPUT SECTION.                                            00004400
004500 FILE-CONTROL.                                                    00004500
004600                                                                  00004600
004700     SELECT ENTLEGCY  ASSIGN TO EFZCUST                           00004700
004800            ACCESS IS SEQUENTIAL                                  00004800
004900            FILE STATUS IS FS-ENTLEGCY.                           00004900
005000                                                                  00005000
005100     SELECT STGCUST   ASSIGN TO STGCUST                           00005100
005200            ACCESS IS SEQUENTIAL                                  00005200
005300            FILE STATUS IS FS-STGCUST.                            00005300
005400                                                                  00005400
005500     SELECT INGSLOG   ASSIGN TO INGSLOG                           00005500
005600            ORGANIZATION IS INDEXED                               00005600
005700            ACCESS IS DYNAMIC                                     00005700
005800            RECORD KEY IS ING-TABLE-NAME                          00005800
005900            FILE STATUS IS FS-INGSLOG.                            00005900
006000                                                                  00006000
006100     SELECT RUNLOG    ASSIGN TO RUNLOG                            00006100
006200            ACCESS IS SEQUENTIAL                                  00006200
006300            FILE STATUS IS FS-RUNLOG.                             00006300
006400                                                                  00006400
006500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||  00006500
006600 DATA DIVISION.                                                   00006600
006700 FILE SECTION.                                                    00006700
006800                                                                  00006800
006900 FD  ENTLEGCY                                                     00006900
007000     RECORDING MODE IS F                                          00007000
007100     BLOCK CONTAINS 0 RECORDS.                                    00007100
007200     COPY CUSTCPY REPLACING ==:TAG:== BY ==LEG==.                 00007200
007300                                                                  00007300
007400 FD  STGCUST                                                      00007400
007500     RECORDING MODE IS F                                          00007500
007600     BLOCK CONTAINS 0 RECORDS.                                    00007600
007700     COPY CUSTCPY REPLACING ==:TAG:== BY ==STG==.                 00007700
007800                                                                  00007800
007900 FD  INGSLOG                                                      00007900
008000     RECORDING MODE IS F                                          00008000
008100     BLOCK CONTAINS 0 RECORDS.                                    00008100
008200     COPY INGSCPY.                                                00008200
008300                                                                  00008300
008400 FD  RUNLOG                                                       00008400
008500     RECORDING MODE IS F                                          00008500
008600     BLOCK CONTAINS 0 RECORDS.                                    00008600
008700     COPY RUNLCPY.                                                00008700
008800                                                                  00008800
008900****************************************************************  00008900
009000 WORKING-STORAGE SECTION.                                         00009000
009100****************************************************************  00009100
009200 01  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.  00009200
009300                                                                  00009300
009400*---- FILE STATUS -------------------------------------------     00009400
009500 01  WS-FILE-STATUSES.                                            00009500
009600     05  FS-ENTLEGCY             PIC XX  VALUE SPACES.            00009600
009700         88  FS-ENTLEGCY-OK            VALUE '00'.                00009700
009800         88  FS-ENTLEGCY-EOF           VALUE '10'.                00009800
009900     05  FS-STGCUST              PIC XX  VALUE SPACES.            00009900
010000         88  FS-STGCUST-OK             VALUE '00'.                00010000
010100         88  FS-STGCUST-EOF            VALUE '10'.                00010100
010200         88  FS-STGCUST-NOTFND         VALUE '35' '05'.           00010200
010300     05  FS-INGSLOG              PIC XX  VALUE SPACES.            00010300
010400         88  FS-INGSLOG-OK             VALUE '00'.                00010400
010500         88  FS-INGSLOG-NOTFND         VALUE '23'.                00010500
010600     05  FS-RUNLOG               PIC XX  VALUE SPACES.            00010600
010700         88  FS-RUNLOG-OK              VALUE '00'.                00010700
010800                                                                  00010800
010900*---- CONTROL SWITCHES --------------------------------------     00010900
011000 01  WS-SWITCHES.                                                 00011000
011100     05  WS-LEGACY-EOF-SW        PIC X   VALUE 'N'.               00011100
011200         88  LEGACY-EOF                VALUE 'Y'.                 00011200
011300     05  WS-STAGE-EOF-SW         PIC X   VALUE 'N'.               00011300
011400         88  STAGE-EOF                  VALUE 'Y'.                00011400
011500     05  WS-ABORT-SW             PIC X   VALUE 'N'.               00011500
011600         88  RUN-ABORTED                VALUE 'Y'.                00011600
011700     05  WS-SELECT-SW            PIC X   VALUE 'N'.               00011700
011800         88  RECORD-SELECTED            VALUE 'Y'.                00011800
011900                                                                  00011900
012000*---- COUNTERS - ALL COMP PER SHOP STANDARD -------------------   00012000
012100 01  WS-COUNTERS COMP.                                            00012100
012200     05  WS-CNT-READ             PIC 9(7)  VALUE 0.               00012200
012300     05  WS-CNT-SELECTED         PIC 9(7)  VALUE 0.               00012300
012400     05  WS-CNT-SKIPPED          PIC 9(7)  VALUE 0.               00012400
012500 01  WS-SUB-EDIT                 PIC ZZZZZZ9.                     00012500
012600                                                                  00012600
012700*---- CHECKPOINT WORK AREA -----------------------------------    00012700
012800 01  WS-CHECKPOINT-OLD           PIC X(19) VALUE ALL '0'.         00012800
012900*        SET BY 1100-FIND-CHECKPOINT TO THE HIGHEST               00012900
013000*        CUST-CREATED-AT ALREADY RESIDENT IN STAGING.             00013000
013100 01  WS-CHECKPOINT-NEW           PIC X(19) VALUE ALL '0'.         00013100
013200                                                                  00013200
013300*---- SYSTEM DATE / TIME -------------------------------------    00013300
013400 01  WS-CUR-DATE-N               PIC 9(8).                        00013400
013500 01  WS-CUR-DATE REDEFINES WS-CUR-DATE-N.                         00013500
013600     05  WS-CUR-YYYY             PIC 9(4).                        00013600
013700     05  WS-CUR-MM               PIC 9(2).                        00013700
013800     05  WS-CUR-DD               PIC 9(2).                        00013800
013900                                                                  00013900
014000 01  WS-CUR-TIME-N               PIC 9(8).                        00014000
014100 01  WS-CUR-TIME REDEFINES WS-CUR-TIME-N.                         00014100
014200     05  WS-CUR-HH               PIC 9(2).                        00014200
014300     05  WS-CUR-MIN              PIC 9(2).                        00014300
014400     05  WS-CUR-SS               PIC 9(2).                        00014400
014500     05  WS-CUR-HS               PIC 9(2).                        00014500
014600                                                                  00014600
014700*---- RETURN CODE DIAGNOSTIC VIEW --------------------------      00014700
014800 01  ABEND-TEST                  PIC X(2).                        00014800
014900 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.          00014900
015000                                                                  00015000
015100*---- LOG LINE BUILD AREA -----------------------------------     00015100
015200 01  WS-LOG-AREA.                                                 00015200
015300     05  WS-LOG-LEVEL            PIC X(5)   VALUE SPACES.         00015300
015400     05  WS-LOG-MESSAGE          PIC X(102) VALUE SPACES.         00015400
015500                                                                  00015500
015600 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.  00015600
015700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||   00015700
015800 PROCEDURE DIVISION.                                              00015800
015900                                                                  00015900
016000 000-MAIN.                                                        00016000
016100                                                                  00016100
016200     PERFORM 1000-OPEN-FILES         THRU 1000-EXIT               00016200
016300     IF NOT RUN-ABORTED                                           00016300
016400        IF NOT FS-STGCUST-NOTFND                                  00016400
016500           PERFORM 1100-FIND-CHECKPOINT THRU                      00016500
016600                   1100-EXIT                                      00016600
016700        END-IF                                                    00016700
016800        PERFORM 1200-REOPEN-STAGE    THRU 1200-EXIT               00016800
016900     END-IF                                                       00016900
017000     IF NOT RUN-ABORTED                                           00017000
017100        PERFORM 2000-PROCESS-LEGACY  THRU 2000-EXIT               00017100
017200                UNTIL LEGACY-EOF OR RUN-ABORTED                   00017200
017300        PERFORM 2300-UPDATE-CHECKPOINT THRU 2300-EXIT             00017300
017400     END-IF                                                       00017400
017500     PERFORM 3000-FINISH-RUN          THRU 3000-EXIT              00017500
017600                                                                  00017600
017700     GOBACK.                                                      00017700
017800                                                                  00017800
017900*----  OPEN FILES, LOG START  ----------------------------------- 00017900
018000 1000-OPEN-FILES.                                                 00018000
018100                                                                  00018100
018200     ACCEPT WS-CUR-DATE-N FROM DATE YYYYMMDD                      00018200
018300     ACCEPT WS-CUR-TIME-N FROM TIME                               00018300
018400                                                                  00018400
018500     OPEN INPUT  ENTLEGCY                                         00018500
018600     IF NOT FS-ENTLEGCY-OK                                        00018600
018700        DISPLAY '* ERROR OPENING ENTLEGCY, FS= ' FS-ENTLEGCY      00018700
018800        SET RUN-ABORTED TO TRUE                                   00018800
018900     END-IF                                                       00018900
019000                                                                  00019000
019100     OPEN INPUT  STGCUST                                          00019100
019200*        STAGING MAY NOT EXIST YET ON A SHOP'S VERY FIRST RUN -   00019200
019300*        TREAT "NOT FOUND" THE SAME AS "EMPTY", NOT AS A FATAL    00019300
019400*        ERROR - REQUEST #8220.                                   00019400
019500     IF NOT FS-STGCUST-OK AND NOT FS-STGCUST-NOTFND               00019500
019600        DISPLAY '* ERROR OPENING STGCUST, FS= ' FS-STGCUST        00019600
019700        SET RUN-ABORTED TO TRUE                                   00019700
019800     END-IF                                                       00019800
019900                                                                  00019900
020000     OPEN I-O     INGSLOG                                         00020000
020100     IF NOT FS-INGSLOG-OK                                         00020100
020200        DISPLAY '* ERROR OPENING INGSLOG, FS= ' FS-INGSLOG        00020200
020300        SET RUN-ABORTED TO TRUE                                   00020300
020400     END-IF                                                       00020400
020500                                                                  00020500
020600     OPEN EXTEND  RUNLOG                                          00020600
020700     IF NOT FS-RUNLOG-OK                                          00020700
020800        DISPLAY '* ERROR OPENING RUNLOG, FS= ' FS-RUNLOG          00020800
020900        SET RUN-ABORTED TO TRUE                                   00020900
021000     END-IF                                                       00021000
021100                                                                  00021100
021200     IF NOT RUN-ABORTED                                           00021200
021300        MOVE 'INFO' TO WS-LOG-LEVEL                               00021300
021400        MOVE 'CUSINCR - INCREMENTAL LOAD STARTED' TO              00021400
021500             WS-LOG-MESSAGE                                       00021500
021600        PERFORM 8000-WRITE-LOG-LINE THRU 8000-EXIT                00021600
021700     END-IF.                                                      00021700
021800                                                                  00021800
021900 1000-EXIT. EXIT.                                                 00021900
022000                                                                  00022000
022100*----  FIND THE HIGH-WATER MARK ALREADY IN STAGING  ------------- 00022100
022200 1100-FIND-CHECKPOINT.                                            00022200
022300                                                                  00022300
022400     PERFORM 1105-READ-STAGE-ROW THRU                             00022400
022500             1105-EXIT                                            00022500
022600             UNTIL STAGE-EOF.                                     00022600
022700                                                                  00022700
022800 1100-EXIT. EXIT.                                                 00022800
022900                                                                  00022900
023000*----  ONE STAGING ROW, FOLDED INTO THE RUNNING MAXIMUM  -------- 00023000
023100 1105-READ-STAGE-ROW.                                             00023100
023200                                                                  00023200
023300     READ STGCUST                                                 00023300
023400       AT END SET STAGE-EOF TO TRUE                               00023400
023500     END-READ                                                     00023500
023600     IF NOT STAGE-EOF AND FS-STGCUST-OK                           00023600
023700        IF CUST-CREATED-AT OF STG-REC > WS-CHECKPOINT-OLD         00023700
023800           MOVE CUST-CREATED-AT OF STG-REC TO WS-CHECKPOINT-OLD   00023800
023900        END-IF                                                    00023900
024000     END-IF.                                                      00024000
024100                                                                  00024100
024200 1105-EXIT. EXIT.                                                 00024200
024300                                                                  00024300
024400*----  CLOSE STAGING AS INPUT, REOPEN FOR APPEND  --------------- 00024400
024500 1200-REOPEN-STAGE.                                               00024500
024600                                                                  00024600
024700     IF NOT FS-STGCUST-NOTFND                                     00024700
024800        CLOSE STGCUST                                             00024800
024900     END-IF                                                       00024900
025000     OPEN EXTEND STGCUST                                          00025000
025100     IF NOT FS-STGCUST-OK                                         00025100
025200        DISPLAY '* ERROR REOPENING STGCUST, FS= ' FS-STGCUST      00025200
025300        SET RUN-ABORTED TO TRUE                                   00025300
025400     END-IF.                                                      00025400
025500                                                                  00025500
025600 1200-EXIT. EXIT.                                                 00025600
025700                                                                  00025700
025800*----  READ LEGACY, TEST AGAINST THE CHECKPOINT, APPEND  -------- 00025800
025900 2000-PROCESS-LEGACY.                                             00025900
026000                                                                  00026000
026100     READ ENTLEGCY                                                00026100
026200       AT END SET LEGACY-EOF TO TRUE                              00026200
026300     END-READ                                                     00026300
026400                                                                  00026400
026500     EVALUATE TRUE                                                00026500
026600        WHEN LEGACY-EOF                                           00026600
026700           CONTINUE                                               00026700
026800        WHEN NOT FS-ENTLEGCY-OK                                   00026800
026900           DISPLAY '* ERROR READING ENTLEGCY, FS= ' FS-ENTLEGCY   00026900
027000           SET RUN-ABORTED TO TRUE                                00027000
027100        WHEN OTHER                                                00027100
027200           ADD 1 TO WS-CNT-READ                                   00027200
027300           PERFORM 2010-CHECK-CHECKPOINT THRU 2010-EXIT           00027300
027400           IF RECORD-SELECTED                                     00027400
027500              PERFORM 2200-WRITE-STAGE THRU 2200-EXIT             00027500
027600           ELSE                                                   00027600
027700              ADD 1 TO WS-CNT-SKIPPED                             00027700
027800           END-IF                                                 00027800
027900     END-EVALUATE.                                                00027900
028000                                                                  00028000
028100 2000-EXIT. EXIT.                                                 00028100
028200                                                                  00028200
028300*----  IS THIS LEGACY ROW NEWER THAN THE CHECKPOINT?  ----------- 00028300
028400 2010-CHECK-CHECKPOINT.                                           00028400
028500                                                                  00028500
028700     MOVE 'N' TO WS-SELECT-SW                                     00028700
028800     IF CUST-CREATED-AT OF LEG-REC > WS-CHECKPOINT-OLD            00028800
028900        MOVE 'Y' TO WS-SELECT-SW                                  00028900
029000     END-IF.                                                      00029000
029100                                                                  00029100
029200 2010-EXIT. EXIT.                                                 00029200
029300                                                                  00029300
029400*----  APPEND THE SELECTED ROW TO STAGING  ------------------     00029400
029500 2200-WRITE-STAGE.                                                00029500
029600                                                                  00029600
029700     MOVE CORRESPONDING LEG-REC TO STG-REC                        00029700
029800     WRITE STG-REC                                                00029800
029900                                                                  00029900
030000     IF FS-STGCUST-OK                                             00030000
030100        ADD 1 TO WS-CNT-SELECTED                                  00030100
030200        IF CUST-CREATED-AT OF LEG-REC > WS-CHECKPOINT-NEW         00030200
030300           MOVE CUST-CREATED-AT OF LEG-REC TO WS-CHECKPOINT-NEW   00030300
030400        END-IF                                                    00030400
030500     ELSE                                                         00030500
030600        DISPLAY '* ERROR WRITING STGCUST, FS= ' FS-STGCUST        00030600
030700        SET RUN-ABORTED TO TRUE                                   00030700
030800     END-IF.                                                      00030800
030900                                                                  00030900
031000 2200-EXIT. EXIT.                                                 00031000
031100                                                                  00031100
031200*----  UPSERT THE INGESTION LOG WITH THE NEW CHECKPOINT  -------- 00031200
031300 2300-UPDATE-CHECKPOINT.                                          00031300
031400                                                                  00031400
031500     IF WS-CHECKPOINT-NEW > WS-CHECKPOINT-OLD                     00031500
031600        MOVE WS-CHECKPOINT-NEW TO WS-CHECKPOINT-OLD               00031600
031700     END-IF                                                       00031700
031800                                                                  00031800
031900     MOVE 'efz_customers'     TO ING-TABLE-NAME                   00031900
032000     READ INGSLOG KEY IS ING-TABLE-NAME                           00032000
032100                                                                  00032100
032200     MOVE WS-CHECKPOINT-OLD TO ING-LAST-INGESTED-AT               00032200
032300     STRING WS-CUR-YYYY '-' WS-CUR-MM '-' WS-CUR-DD '-'           00032300
032400            WS-CUR-HH '.' WS-CUR-MIN '.' WS-CUR-SS                00032400
032500            DELIMITED BY SIZE INTO ING-LAST-UPDATED-AT            00032500
032600     END-STRING                                                   00032600
032700     MOVE 'efz_customers'     TO ING-TABLE-NAME                   00032700
032800                                                                  00032800
032900     IF FS-INGSLOG-NOTFND                                         00032900
033000        WRITE ING-REC                                             00033000
033100     ELSE                                                         00033100
033200        REWRITE ING-REC                                           00033200
033300     END-IF                                                       00033300
033400                                                                  00033400
033500     IF NOT FS-INGSLOG-OK                                         00033500
033600        DISPLAY '* ERROR UPDATING INGSLOG, FS= ' FS-INGSLOG       00033600
033700        SET RUN-ABORTED TO TRUE                                   00033700
033800     END-IF.                                                      00033800
033900                                                                  00033900
034000 2300-EXIT. EXIT.                                                 00034000
034100                                                                  00034100
034200*----  LOG COUNTS AND CLOSE  -----------------------------------  00034200
034300 3000-FINISH-RUN.                                                 00034300
034400                                                                  00034400
034500     IF RUN-ABORTED                                               00034500
034600        MOVE 'ERROR' TO WS-LOG-LEVEL                              00034600
034700        MOVE 'CUSINCR - INCREMENTAL LOAD FAILED' TO               00034700
034800             WS-LOG-MESSAGE                                       00034800
034900        PERFORM 8000-WRITE-LOG-LINE THRU 8000-EXIT                00034900
035000     ELSE                                                         00035000
035100        MOVE 'INFO' TO WS-LOG-LEVEL                               00035100
035200        MOVE WS-CNT-READ TO WS-SUB-EDIT                           00035200
035300        STRING 'Rows read from EFZ-CUSTOMERS: ' WS-SUB-EDIT       00035300
035400               DELIMITED BY SIZE INTO WS-LOG-MESSAGE              00035400
035500        PERFORM 8000-WRITE-LOG-LINE THRU 8000-EXIT                00035500
035600        MOVE WS-CNT-SELECTED TO WS-SUB-EDIT                       00035600
035700        STRING 'Rows appended to staging:   ' WS-SUB-EDIT         00035700
035800               DELIMITED BY SIZE INTO WS-LOG-MESSAGE              00035800
035900        PERFORM 8000-WRITE-LOG-LINE THRU 8000-EXIT                00035900
036000        MOVE WS-CNT-SKIPPED TO WS-SUB-EDIT                        00036000
036100        STRING 'Rows skipped, not newer:     ' WS-SUB-EDIT        00036100
036200               DELIMITED BY SIZE INTO WS-LOG-MESSAGE              00036200
036300        PERFORM 8000-WRITE-LOG-LINE THRU 8000-EXIT                00036300
036400        STRING 'New checkpoint: ' WS-CHECKPOINT-OLD               00036400
036500               DELIMITED BY SIZE INTO WS-LOG-MESSAGE              00036500
036600        PERFORM 8000-WRITE-LOG-LINE THRU 8000-EXIT                00036600
036700        MOVE 'CUSINCR - INCREMENTAL LOAD COMPLETED SUCCESSFULLY'  00036700
036800             TO WS-LOG-MESSAGE                                    00036800
036900        PERFORM 8000-WRITE-LOG-LINE THRU 8000-EXIT                00036900
037000     END-IF                                                       00037000
037100                                                                  00037100
037200     CLOSE ENTLEGCY STGCUST INGSLOG RUNLOG.                       00037200
037300                                                                  00037300
037400 3000-EXIT. EXIT.                                                 00037400
037500                                                                  00037500
037600*----  FORMAT AND WRITE ONE RUN LOG LINE  ----------------------- 00037600
037700 8000-WRITE-LOG-LINE.                                             00037700
037800                                                                  00037800
037900     ACCEPT WS-CUR-DATE-N FROM DATE YYYYMMDD                      00037900
038000     ACCEPT WS-CUR-TIME-N FROM TIME                               00038000
038100                                                                  00038100
038200     MOVE SPACES TO RUNL-REC                                      00038200
038300     STRING WS-CUR-YYYY  '-' WS-CUR-MM '-' WS-CUR-DD '-'          00038300
038400            WS-CUR-HH '.' WS-CUR-MIN '.' WS-CUR-SS                00038400
038500            DELIMITED BY SIZE INTO RUNL-TIMESTAMP                 00038500
038600     END-STRING                                                   00038600
038700     MOVE WS-LOG-LEVEL   TO RUNL-LEVEL                            00038700
038800     MOVE WS-LOG-MESSAGE TO RUNL-MESSAGE                          00038800
038900                                                                  00038900
039000     WRITE RUNL-REC                                               00039000
039100     MOVE SPACES TO WS-LOG-MESSAGE.                               00039100
039200                                                                  00039200
039300 8000-EXIT. EXIT.                                                 00039300
