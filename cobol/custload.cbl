000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF EFZ CORE CONVERSION GROUP    * 00000200
000300* ALL RIGHTS RESERVED                                           * 00000300
000400****************************************************************  00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.     CUSTLOAD.                                        00000600
000700 AUTHOR.         JON SAYLES.                                      00000700
000800 INSTALLATION.   EFZ CORE CONVERSION GROUP.                       00000800
000900 DATE-WRITTEN.   11/09/1990.                                      00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.       NON-CONFIDENTIAL.                                00001100
001200*                                                                 00001200
001300****************************************************************  00001300
001400*    CHANGE LOG                                                *  00001400
001500*    ----------                                                *  00001500
001600* 110990 JS   INITIAL VERSION - MAPS STAGING CUSTOMER ROWS TO   * 00001600
001700*              THE TARGET CUSTOMER MASTER, JOINING THE XREF     * 00001700
001800*              TABLE FOR THE GENERATED CUSTOMER-ID.              *00001800
001900* 042192 RJH  XREF NOW LOADED INTO A SEARCH ALL TABLE INSTEAD   * 00001900
002000*              OF A KEYED FILE - STAGING VOLUME MADE THE KEYED  * 00002000
002100*              READ-PER-ROW APPROACH TOO SLOW - REQUEST #5217.  * 00002100
002200* 062694 CDW  UNMATCHED-XREF ROWS NOW COUNTED SEPARATELY AND    * 00002200
002300*              STILL LOADED, WITH TGCUS-ID LEFT BLANK.           *00002300
002400* 021799 MKT  Y2K - RUN LOG TIMESTAMP NOW CARRIES A 4 DIGIT     * 00002400
002500*              YEAR - REQUEST #6091.                             *00002500
002600* 092403 RJH  TARGET-CUSTOMER IS NOW TRUNCATE-AND-RELOAD EACH    *00002600
002700*              RUN, MATCHING CUSTLOAD'S OWN ALL-OR-NOTHING       *00002700
002800*              REFRESH OF CUSTOMER-PROFILE - REQUEST #7694.      *00002800
002900* 101607 CDW  PARAGRAPH NAMES BROUGHT IN LINE WITH THE CALCCOST  *00002900
003000*              NUMBERED-RTN/EXIT CONVENTION - REQUEST #8401.     *00003000
003100* 031008 CDW  CUST-CREATED-AT/CUST-UPDATED-AT NOW EDITED FOR     *00003100
003200*              FORMAT BEFORE THE MOVE TO TARGET-CUSTOMER - A     *00003200
003300*              TIMESTAMP THAT DOES NOT PARSE IS LEFT BLANK       *00003300
003400*              RATHER THAN CARRIED THROUGH - REQUEST #8402.      *00003400
003500*                                                                 00003500
003600****************************************************************  00003600
003700*REMARKS.                                                         00003700
003800*    CUSTLOAD JOB.  STAGING HOLDS THE RAW EFZ CUSTOMER ROWS.      00003800
003900*    THE XREF FILE HOLDS ONE ROW PER STAGING CUSTOMER CODE        00003900
004000*    GIVING THE GENERATED CUSTOMER-ID ASSIGNED TO IT.  THIS       00004000
004100*    JOB LOADS XREF INTO A SEARCH ALL TABLE, THEN WALKS STAGING   00004100
004200*    ONCE, BUILDING ONE TARGET-CUSTOMER MASTER ROW PER STAGING    00004200
004300*    ROW.  A STAGING ROW WITH NO XREF ENTRY IS STILL LOADED -     00004300
004400*    ITS TGCUS-ID IS LEFT BLANK AND THE ROW IS COUNTED SEPARATE.  00004400
004500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||  00004500
004600 ENVIRONMENT DIVISION.                                            00004600
004700 CONFIGURATION SECTION.                                           00004700
004800 SOURCE-COMPUTER. IBM-390.                                        00004800
004900 OBJECT-COMPUTER. IBM-390.                                        00004900
005000 SPECIAL-NAMES.                                                   00005000
005100     C01 IS TOP-OF-FORM.                                          00005100
005200 INPUT-OUTPUT SECTION.                                            00005200
005300 FILE-CONTROL.                                                    00005300
005400                                                                  00005400
005500     SELECT XREFFIL   ASSIGN TO XREFFIL                           00005500
005600            ACCESS IS SEQUENTIAL                                  00005600
005700            FILE STATUS IS FS-XREFFIL.                            00005700
005800                                                                  00005800
005900     SELECT STGCUST   ASSIGN TO STGCUST                           00005900
006000            ACCESS IS SEQUENTIAL                                  00006000
006100            FILE STATUS IS FS-STGCUST.                            00006100
006200                                                                  00006200
006300     SELECT TGCUST    ASSIGN TO TGCUST                            00006300
006400            ACCESS IS SEQUENTIAL                                  00006400
006500            FILE STATUS IS FS-TGCUST.                             00006500
006600                                                                  00006600
006700     SELECT RUNLOG    ASSIGN TO RUNLOG                            00006700
006800            ACCESS IS SEQUENTIAL                                  00006800
006900            FILE STATUS IS FS-RUNLOG.                             00006900
007000                                                                  00007000
007100*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||  00007100
007200 DATA DIVISION.                                                   00007200
007300 FILE SECTION.                                                    00007300
007400                                                                  00007400
007500 FD  XREFFIL                                                      00007500
007600     RECORDING MODE IS F                                          00007600
007700     BLOCK CONTAINS 0 RECORDS.                                    00007700
007800     COPY XREFCPY.                                                00007800
007900                                                                  00007900
008000 FD  STGCUST                                                      00008000
008100     RECORDING MODE IS F                                          00008100
008200     BLOCK CONTAINS 0 RECORDS.                                    00008200
008300     COPY CUSTCPY REPLACING ==:TAG:== BY ==STG==.                 00008300
008400                                                                  00008400
008500 FD  TGCUST                                                       00008500
008600     RECORDING MODE IS F                                          00008600
008700     BLOCK CONTAINS 0 RECORDS.                                    00008700
008800     COPY TGCUSCPY.                                               00008800
008900                                                                  00008900
009000 FD  RUNLOG                                                       00009000
009100     RECORDING MODE IS F                                          00009100
009200     BLOCK CONTAINS 0 RECORDS.                                    00009200
009300     COPY RUNLCPY.                                                00009300
009400                                                                  00009400
009500****************************************************************  00009500
009600 WORKING-STORAGE SECTION.                                         00009600
009700****************************************************************  00009700
009800 01  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.  00009800
009900                                                                  00009900
010000*---- FILE STATUS -------------------------------------------     00010000
010100 01  WS-FILE-STATUSES.                                            00010100
010200     05  FS-XREFFIL              PIC XX  VALUE SPACES.            00010200
010300         88  FS-XREFFIL-OK             VALUE '00'.                00010300
010400         88  FS-XREFFIL-EOF            VALUE '10'.                00010400
010500     05  FS-STGCUST              PIC XX  VALUE SPACES.            00010500
010600         88  FS-STGCUST-OK             VALUE '00'.                00010600
010700         88  FS-STGCUST-EOF            VALUE '10'.                00010700
010800     05  FS-TGCUST               PIC XX  VALUE SPACES.            00010800
010900         88  FS-TGCUST-OK              VALUE '00'.                00010900
011000     05  FS-RUNLOG               PIC XX  VALUE SPACES.            00011000
011100         88  FS-RUNLOG-OK              VALUE '00'.                00011100
011200                                                                  00011200
011300*---- CONTROL SWITCHES --------------------------------------     00011300
011400 01  WS-SWITCHES.                                                 00011400
011500     05  WS-XREF-EOF-SW          PIC X   VALUE 'N'.               00011500
011600         88  XREF-EOF                   VALUE 'Y'.                00011600
011700     05  WS-STAGE-EOF-SW         PIC X   VALUE 'N'.               00011700
011800         88  STAGE-EOF                  VALUE 'Y'.                00011800
011900     05  WS-ABORT-SW             PIC X   VALUE 'N'.               00011900
012000         88  RUN-ABORTED                VALUE 'Y'.                00012000
012100     05  WS-MATCH-SW             PIC X   VALUE 'N'.               00012100
012200         88  XREF-MATCHED               VALUE 'Y'.                00012200
012300     05  WS-TS-VALID-SW          PIC X   VALUE 'N'.               00012300
012400         88  TS-OK                      VALUE 'Y'.                00012400
012500                                                                  00012500
012600*---- COUNTERS - ALL COMP PER SHOP STANDARD -------------------   00012600
012700 01  WS-COUNTERS COMP.                                            00012700
012800     05  WS-CNT-READ             PIC 9(7)  VALUE 0.               00012800
012900     05  WS-CNT-WRITTEN          PIC 9(7)  VALUE 0.               00012900
013000     05  WS-CNT-UNMATCHED         PIC 9(7)  VALUE 0.              00013000
013100     05  WS-TRIM-LEN             PIC 9(3)  VALUE 0.               00013100
013200 01  WS-SUB-EDIT                 PIC ZZZZZZ9.                     00013200
013300                                                                  00013300
013400*---- GENERIC TRAILING-SPACE TRIM WORK AREA  -------------------  00013400
013500 01  WS-TRIM-FIELD               PIC X(25) VALUE SPACES.          00013500
013600                                                                  00013600
013700*---- TIMESTAMP FORMAT CHECK WORK AREA - REQUEST #7741 -------    00013700
013800 01  WS-TS-CHECK                 PIC X(19) VALUE SPACES.          00013800
013900                                                                  00013900
014000*---- DEFAULT TENANT / BRANCH - SINGLE-TENANT EFZ BOOK --------   00014000
014100 01  WS-DEFAULT-TENANT-ID        PIC X(36) VALUE                  00014100
014200     '00000000-0000-0000-0000-000000000001'.                      00014200
014300 01  WS-DEFAULT-BRANCH-ID        PIC X(36) VALUE                  00014300
014400     '00000000-0000-0000-0000-000000000002'.                      00014400
014500 01  WS-DEFAULT-STATUS           PIC X(10) VALUE 'ACTIVE'.        00014500
014600                                                                  00014600
014700*---- NAME BUILD AREA - REDEFINES THE FULL-NAME WORK FIELD  --    00014700
014800 01  WS-FULL-NAME-N              PIC X(50) VALUE SPACES.          00014800
014900 01  WS-FULL-NAME-PARTS REDEFINES WS-FULL-NAME-N.                 00014900
015000     05  WS-FN-FIRST             PIC X(25).                       00015000
015100     05  WS-FN-LAST              PIC X(25).                       00015100
015200                                                                  00015200
015300*---- SYSTEM DATE / TIME -------------------------------------    00015300
015400 01  WS-CUR-DATE-N               PIC 9(8).                        00015400
015500 01  WS-CUR-DATE REDEFINES WS-CUR-DATE-N.                         00015500
015600     05  WS-CUR-YYYY             PIC 9(4).                        00015600
015700     05  WS-CUR-MM               PIC 9(2).                        00015700
015800     05  WS-CUR-DD               PIC 9(2).                        00015800
015900                                                                  00015900
016000 01  WS-CUR-TIME-N               PIC 9(8).                        00016000
016100 01  WS-CUR-TIME REDEFINES WS-CUR-TIME-N.                         00016100
016200     05  WS-CUR-HH               PIC 9(2).                        00016200
016300     05  WS-CUR-MIN              PIC 9(2).                        00016300
016400     05  WS-CUR-SS               PIC 9(2).                        00016400
016500     05  WS-CUR-HS               PIC 9(2).                        00016500
016600                                                                  00016600
016700*---- LOG LINE BUILD AREA -----------------------------------     00016700
016800 01  WS-LOG-AREA.                                                 00016800
016900     05  WS-LOG-LEVEL            PIC X(5)   VALUE SPACES.         00016900
017000     05  WS-LOG-MESSAGE          PIC X(102) VALUE SPACES.         00017000
017100                                                                  00017100
017200 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.  00017200
017300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||   00017300
017400 PROCEDURE DIVISION.                                              00017400
017500                                                                  00017500
017600 000-MAIN.                                                        00017600
017700                                                                  00017700
017800     PERFORM 1000-OPEN-FILES      THRU 1000-EXIT                  00017800
017900     IF NOT RUN-ABORTED                                           00017900
018000        PERFORM 1100-LOAD-XREF-TABLE THRU 1100-EXIT               00018000
018100                UNTIL XREF-EOF OR RUN-ABORTED                     00018100
018200     END-IF                                                       00018200
018300     IF NOT RUN-ABORTED                                           00018300
018400        PERFORM 2000-PROCESS-STAGING THRU 2000-EXIT               00018400
018500                UNTIL STAGE-EOF OR RUN-ABORTED                    00018500
018600     END-IF                                                       00018600
018700     PERFORM 3000-FINISH-RUN      THRU 3000-EXIT                  00018700
018800                                                                  00018800
018900     GOBACK.                                                      00018900
019000                                                                  00019000
019100*----  OPEN FILES, LOG START, PRIME READS  ---------------------  00019100
019200 1000-OPEN-FILES.                                                 00019200
019300                                                                  00019300
019400     ACCEPT WS-CUR-DATE-N FROM DATE YYYYMMDD                      00019400
019500     ACCEPT WS-CUR-TIME-N FROM TIME                               00019500
019600                                                                  00019600
019700     OPEN INPUT  XREFFIL                                          00019700
019800     IF NOT FS-XREFFIL-OK                                         00019800
019900        DISPLAY '* ERROR OPENING XREFFIL, FS= ' FS-XREFFIL        00019900
020000        SET RUN-ABORTED TO TRUE                                   00020000
020100     END-IF                                                       00020100
020200                                                                  00020200
020300     OPEN INPUT  STGCUST                                          00020300
020400     IF NOT FS-STGCUST-OK                                         00020400
020500        DISPLAY '* ERROR OPENING STGCUST, FS= ' FS-STGCUST        00020500
020600        SET RUN-ABORTED TO TRUE                                   00020600
020700     END-IF                                                       00020700
020800                                                                  00020800
020900     OPEN OUTPUT TGCUST                                           00020900
021000     IF NOT FS-TGCUST-OK                                          00021000
021100        DISPLAY '* ERROR OPENING TGCUST, FS= ' FS-TGCUST          00021100
021200        SET RUN-ABORTED TO TRUE                                   00021200
021300     END-IF                                                       00021300
021400                                                                  00021400
021500     OPEN EXTEND  RUNLOG                                          00021500
021600     IF NOT FS-RUNLOG-OK                                          00021600
021700        DISPLAY '* ERROR OPENING RUNLOG, FS= ' FS-RUNLOG          00021700
021800        SET RUN-ABORTED TO TRUE                                   00021800
021900     END-IF                                                       00021900
022000                                                                  00022000
022100     IF NOT RUN-ABORTED                                           00022100
022200        MOVE ZERO TO XREF-TAB-CNT                                 00022200
022300        MOVE 'INFO' TO WS-LOG-LEVEL                               00022300
022400        MOVE 'CUSTLOAD - CUSTOMER MASTER LOAD STARTED' TO         00022400
022500             WS-LOG-MESSAGE                                       00022500
022600        PERFORM 8000-WRITE-LOG-LINE THRU 8000-EXIT                00022600
022700     END-IF.                                                      00022700
022800                                                                  00022800
022900 1000-EXIT. EXIT.                                                 00022900
023000                                                                  00023000
023100*----  LOAD THE XREF FILE INTO THE SEARCH ALL TABLE  -----------  00023100
023200 1100-LOAD-XREF-TABLE.                                            00023200
023300                                                                  00023300
023400     READ XREFFIL                                                 00023400
023500       AT END SET XREF-EOF TO TRUE                                00023500
023600     END-READ                                                     00023600
023700                                                                  00023700
023800     IF NOT XREF-EOF                                              00023800
023900        IF FS-XREFFIL-OK                                          00023900
024000           ADD 1 TO XREF-TAB-CNT                                  00024000
024100           MOVE XREF-CODE TO XREF-TAB-CODE (XREF-TAB-CNT)         00024100
024200           MOVE XREF-ID   TO XREF-TAB-ID   (XREF-TAB-CNT)         00024200
024300        ELSE                                                      00024300
024400           DISPLAY '* ERROR READING XREFFIL, FS= ' FS-XREFFIL     00024400
024500           SET RUN-ABORTED TO TRUE                                00024500
024600        END-IF                                                    00024600
024700     END-IF.                                                      00024700
024800                                                                  00024800
024900 1100-EXIT. EXIT.                                                 00024900
025000                                                                  00025000
025100*----  READ ONE STAGING ROW, MAP IT, WRITE TARGET  -------------- 00025100
025200 2000-PROCESS-STAGING.                                            00025200
025300                                                                  00025300
025400     READ STGCUST                                                 00025400
025500       AT END SET STAGE-EOF TO TRUE                               00025500
025600     END-READ                                                     00025600
025700                                                                  00025700
025800     EVALUATE TRUE                                                00025800
025900        WHEN STAGE-EOF                                            00025900
026000           CONTINUE                                               00026000
026100        WHEN NOT FS-STGCUST-OK                                    00026100
026200           DISPLAY '* ERROR READING STGCUST, FS= ' FS-STGCUST     00026200
026300           SET RUN-ABORTED TO TRUE                                00026300
026400        WHEN OTHER                                                00026400
026500           ADD 1 TO WS-CNT-READ                                   00026500
026600           PERFORM 2010-MAP-CUSTOMER-ROW THRU                     00026600
026700                   2010-EXIT                                      00026700
026800           PERFORM 2200-WRITE-TARGET  THRU 2200-EXIT              00026800
026900     END-EVALUATE.                                                00026900
027000                                                                  00027000
027100 2000-EXIT. EXIT.                                                 00027100
027200                                                                  00027200
027300*----  JOIN XREF, BUILD THE TARGET CUSTOMER ROW  ---------------- 00027300
027400 2010-MAP-CUSTOMER-ROW.                                           00027400
027500                                                                  00027500
027600     INITIALIZE TGCUS-REC                                         00027600
027800     MOVE 'N' TO WS-MATCH-SW                                      00027800
027900                                                                  00027900
028000     IF XREF-TAB-CNT > 0                                          00028000
028100        SET XREF-IDX TO 1                                         00028100
028200        SEARCH ALL XREF-TAB-ENTRY                                 00028200
028300           WHEN XREF-TAB-CODE (XREF-IDX) = CUST-CODE              00028300
028400              MOVE XREF-TAB-ID (XREF-IDX) TO TGCUS-ID             00028400
028500              MOVE 'Y' TO WS-MATCH-SW                             00028500
028600        END-SEARCH                                                00028600
028700     END-IF                                                       00028700
028800                                                                  00028800
028900     IF NOT XREF-MATCHED                                          00028900
029000        ADD 1 TO WS-CNT-UNMATCHED                                 00029000
029100     END-IF                                                       00029100
029200                                                                  00029200
029300     MOVE CUST-CODE        TO TGCUS-NUMBER                        00029300
029400     MOVE CUST-TYPE        TO TGCUS-TYPE                          00029400
029500                                                                  00029500
029600     MOVE SPACES           TO WS-FULL-NAME-N                      00029600
029700     EVALUATE CUST-TYPE OF STG-REC                                00029700
029800        WHEN 'Individual'                                         00029800
029900           MOVE CUST-FIRST-NAME TO WS-TRIM-FIELD                  00029900
030000           PERFORM 9000-TRIM-FIELD THRU 9000-EXIT                 00030000
030100           IF WS-TRIM-LEN > 0                                     00030100
030200              STRING WS-TRIM-FIELD (1:WS-TRIM-LEN)                00030200
030300                     DELIMITED BY SIZE                            00030300
030400                     ' '          DELIMITED BY SIZE               00030400
030500                     CUST-LAST-NAME DELIMITED BY SPACE            00030500
030600              INTO WS-FULL-NAME-N                                 00030600
030700              END-STRING                                          00030700
030800           ELSE                                                   00030800
030900              MOVE CUST-LAST-NAME TO WS-FULL-NAME-N               00030900
031000           END-IF                                                 00031000
031100        WHEN OTHER                                                00031100
031200           MOVE CUST-BUSINESS-NAME TO WS-FULL-NAME-N              00031200
031300     END-EVALUATE                                                 00031300
031400     MOVE WS-FULL-NAME-N   TO TGCUS-FULL-NAME                     00031400
031500                                                                  00031500
031600     MOVE CUST-PHONE       TO TGCUS-PHONE                         00031600
031700     MOVE CUST-EMAIL       TO TGCUS-EMAIL                         00031700
031800     MOVE CUST-BVN         TO TGCUS-BVN                           00031800
031900*        PIC 9(11) DISPLAY MOVED TO PIC X(11) - THE DIGITS ARE    00031900
032000*        ALREADY CHARACTER DATA, SO LEADING ZEROES SURVIVE.       00032000
032100     MOVE WS-DEFAULT-STATUS     TO TGCUS-STATUS                   00032100
032200     MOVE WS-DEFAULT-TENANT-ID  TO TGCUS-TENANT-ID                00032200
032300     MOVE WS-DEFAULT-BRANCH-ID  TO TGCUS-BRANCH-ID                00032300
032400                                                                  00032400
032500*        AN UNPARSABLE OR BLANK CREATED-AT/UPDATED-AT BECOMES     00032500
032600*        BLANK ON THE TARGET - REQUEST #8402.                     00032600
032700     MOVE CUST-CREATED-AT TO WS-TS-CHECK                          00032700
032800     PERFORM 9020-EDIT-TIMESTAMP THRU 9020-EXIT                   00032800
032900     IF TS-OK                                                     00032900
033000        MOVE WS-TS-CHECK TO TGCUS-CREATED-AT                      00033000
033100     ELSE                                                         00033100
033200        MOVE SPACES      TO TGCUS-CREATED-AT                      00033200
033300     END-IF                                                       00033300
033400                                                                  00033400
033500     MOVE CUST-UPDATED-AT TO WS-TS-CHECK                          00033500
033600     PERFORM 9020-EDIT-TIMESTAMP THRU 9020-EXIT                   00033600
033700     IF TS-OK                                                     00033700
033800        MOVE WS-TS-CHECK TO TGCUS-UPDATED-AT                      00033800
033900     ELSE                                                         00033900
034000        MOVE SPACES      TO TGCUS-UPDATED-AT                      00034000
034100     END-IF.                                                      00034100
034200                                                                  00034200
034300 2010-EXIT. EXIT.                                                 00034300
034400                                                                  00034400
034500*----  WRITE THE TARGET CUSTOMER MASTER ROW  -------------------- 00034500
034600 2200-WRITE-TARGET.                                               00034600
034700                                                                  00034700
034800     WRITE TGCUS-REC                                              00034800
034900                                                                  00034900
035000     IF FS-TGCUST-OK                                              00035000
035100        ADD 1 TO WS-CNT-WRITTEN                                   00035100
035200     ELSE                                                         00035200
035300        DISPLAY '* ERROR WRITING TGCUST, FS= ' FS-TGCUST          00035300
035400        SET RUN-ABORTED TO TRUE                                   00035400
035500     END-IF.                                                      00035500
035600                                                                  00035600
035700 2200-EXIT. EXIT.                                                 00035700
035800                                                                  00035800
035900*----  LOG COUNTS AND CLOSE  -----------------------------------  00035900
036000 3000-FINISH-RUN.                                                 00036000
036100                                                                  00036100
036200     IF RUN-ABORTED                                               00036200
036300        MOVE 'ERROR' TO WS-LOG-LEVEL                              00036300
036400        MOVE 'CUSTLOAD - CUSTOMER MASTER LOAD FAILED' TO          00036400
036500             WS-LOG-MESSAGE                                       00036500
036600        PERFORM 8000-WRITE-LOG-LINE THRU 8000-EXIT                00036600
036700     ELSE                                                         00036700
036800        MOVE 'INFO' TO WS-LOG-LEVEL                               00036800
036900        MOVE WS-CNT-READ TO WS-SUB-EDIT                           00036900
037000        STRING 'Staging rows read:       ' WS-SUB-EDIT            00037000
037100               DELIMITED BY SIZE INTO WS-LOG-MESSAGE              00037100
037200        PERFORM 8000-WRITE-LOG-LINE THRU 8000-EXIT                00037200
037300        MOVE WS-CNT-WRITTEN TO WS-SUB-EDIT                        00037300
037400        STRING 'Customer rows loaded:    ' WS-SUB-EDIT            00037400
037500               DELIMITED BY SIZE INTO WS-LOG-MESSAGE              00037500
037600        PERFORM 8000-WRITE-LOG-LINE THRU 8000-EXIT                00037600
037700        MOVE WS-CNT-UNMATCHED TO WS-SUB-EDIT                      00037700
037800        STRING 'Rows with no XREF match:  ' WS-SUB-EDIT           00037800
037900               DELIMITED BY SIZE INTO WS-LOG-MESSAGE              00037900
038000        PERFORM 8000-WRITE-LOG-LINE THRU 8000-EXIT                00038000
038100        MOVE 'CUSTLOAD - CUSTOMER MASTER LOAD COMPLETED'          00038100
038200             TO WS-LOG-MESSAGE                                    00038200
038300        PERFORM 8000-WRITE-LOG-LINE THRU 8000-EXIT                00038300
038400     END-IF                                                       00038400
038500                                                                  00038500
038600     CLOSE XREFFIL STGCUST TGCUST RUNLOG.                         00038600
038700                                                                  00038700
038800 3000-EXIT. EXIT.                                                 00038800
038900                                                                  00038900
039000*----  TRIM TRAILING SPACES FROM WS-TRIM-FIELD  ------------------00039000
039100 9000-TRIM-FIELD.                                                 00039100
039200                                                                  00039200
039300     MOVE 25 TO WS-TRIM-LEN                                       00039300
039400     PERFORM 9010-TRIM-STEP THRU                                  00039400
039500             9010-EXIT                                            00039500
039600             UNTIL WS-TRIM-LEN = 0 OR                             00039600
039700             WS-TRIM-FIELD (WS-TRIM-LEN:1) NOT = SPACE.           00039700
039800                                                                  00039800
039900 9000-EXIT. EXIT.                                                 00039900
040000                                                                  00040000
040100*----  ONE CHARACTER-POSITION STEP OF THE TRIM  --------------    00040100
040200 9010-TRIM-STEP.                                                  00040200
040300                                                                  00040300
040400     SUBTRACT 1 FROM WS-TRIM-LEN.                                 00040400
040500                                                                  00040500
040600 9010-EXIT. EXIT.                                                 00040600
040700                                                                  00040700
040800*----  EDIT WS-TS-CHECK FOR THE YYYY-MM-DD-HH.MM.SS SHAPE  -----  00040800
040900*        A BLANK FIELD PASSES AS-IS.  REQUEST #8402.              00040900
041000 9020-EDIT-TIMESTAMP.                                             00041000
041100                                                                  00041100
041200     MOVE 'N' TO WS-TS-VALID-SW                                   00041200
041300                                                                  00041300
041400     IF WS-TS-CHECK = SPACES                                      00041400
041500        MOVE 'Y' TO WS-TS-VALID-SW                                00041500
041600     ELSE                                                         00041600
041700        IF WS-TS-CHECK (5:1)  = '-' AND                           00041700
041800           WS-TS-CHECK (8:1)  = '-' AND                           00041800
041900           WS-TS-CHECK (11:1) = '-' AND                           00041900
042000           WS-TS-CHECK (14:1) = '.' AND                           00042000
042100           WS-TS-CHECK (17:1) = '.' AND                           00042100
042200           WS-TS-CHECK (1:4)  IS NUMERIC AND                      00042200
042300           WS-TS-CHECK (6:2)  IS NUMERIC AND                      00042300
042400           WS-TS-CHECK (9:2)  IS NUMERIC AND                      00042400
042500           WS-TS-CHECK (12:2) IS NUMERIC AND                      00042500
042600           WS-TS-CHECK (15:2) IS NUMERIC AND                      00042600
042700           WS-TS-CHECK (18:2) IS NUMERIC                          00042700
042800           MOVE 'Y' TO WS-TS-VALID-SW                             00042800
042900        END-IF                                                    00042900
043000     END-IF.                                                      00043000
043100                                                                  00043100
043200 9020-EXIT. EXIT.                                                 00043200
043300                                                                  00043300
043400*----  FORMAT AND WRITE ONE RUN LOG LINE  ----------------------- 00043400
043500 8000-WRITE-LOG-LINE.                                             00043500
043600                                                                  00043600
043700     ACCEPT WS-CUR-DATE-N FROM DATE YYYYMMDD                      00043700
043800     ACCEPT WS-CUR-TIME-N FROM TIME                               00043800
043900                                                                  00043900
044000     MOVE SPACES TO RUNL-REC                                      00044000
044100     STRING WS-CUR-YYYY  '-' WS-CUR-MM '-' WS-CUR-DD '-'          00044100
044200            WS-CUR-HH '.' WS-CUR-MIN '.' WS-CUR-SS                00044200
044300            DELIMITED BY SIZE INTO RUNL-TIMESTAMP                 00044300
044400     END-STRING                                                   00044400
044500     MOVE WS-LOG-LEVEL   TO RUNL-LEVEL                            00044500
044600     MOVE WS-LOG-MESSAGE TO RUNL-MESSAGE                          00044600
044700                                                                  00044700
044800     WRITE RUNL-REC                                               00044800
044900     MOVE SPACES TO WS-LOG-MESSAGE.                               00044900
045000                                                                  00045000
045100 8000-EXIT. EXIT.                                                 00045100
